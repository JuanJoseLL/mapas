000100*****************************************************************         
000200*PROGRAMA:   SCNLOAD                                                      
000300*PROPOSITO:  GENERA EL ARCHIVO DE VALORES OBSERVADOS PARA LOS TRES        
000400*ESCENARIOS DE PRUEBA DEL COMITE DE VIGILANCIA (NORMAL, ALERTA Y          
000500*MIXTO), PARA QUE DENGEVAL SE PUEDA CORRER SIN ESPERAR LA CARGA           
000600*DE CAMPO DEL PROXIMO BROTE.                                              
000700*****************************************************************         
000800*BITACORA DE MODIFICACIONES                                               
000900*----------------------------------------------------------------         
001000*FECHA     PROGRAMADOR  TICKET    DESCRIPCION                             
001100*----------------------------------------------------------------         
001200*20/11/92  R.TORRES     SIS-0136  VERSION INICIAL, A PARTIR DEL   SIS-0136
001300*         ESQUEMA DE CARGA DEL MAESTRO DE ALQUILERES (AHORA       SIS-0136
001400*         ESCENARIOS DE PRUEBA PARA DENGEVAL)                     SIS-0136
001500*17/08/95  M.LOPEZ      SIS-0194  SE AGREGA EL ESCENARIO MIXTO    SIS-0194
001600*         PEDIDO POR EPIDEMIOLOGIA PARA PROBAR CASOS A MEDIO      SIS-0194
001700*         CAMINO ENTRE NORMAL Y ALERTA                            SIS-0194
001800*30/10/98  J.VALDERRAMA SIS-0243  REVISION DE AÑO 2000 - LA       SIS-0243
001900*         TRAZA DE FECHA AHORA SALE DE ACCEPT FROM DATE           SIS-0243
002000*14/02/03  H.MOSQUERA   SIS-0293  LIMPIEZA GENERAL Y CONTROL DE   SIS-0293
002100*         CANTIDAD DE RENGLONES POR ESCENARIO                     SIS-0293
002200*15/03/05  H.MOSQUERA   SIS-0314  EPIDEMIOLOGIA ACLARO QUE        SIS-0314
002300*         LETALIDAD Y MUERTES PROBABLES SON DOS INDICADORES       SIS-0314
002400*         DISTINTOS - SE AGREGA EL RENGLON DE LETALIDAD QUE       SIS-0314
002500*         FALTABA EN LOS TRES ESCENARIOS                          SIS-0314
002600*----------------------------------------------------------------         
002700*****************************************************************         
002800 IDENTIFICATION DIVISION.                                                 
002900 PROGRAM-ID.    SCNLOAD.                                                  
003000 AUTHOR.        R. TORRES.                                                
003100 INSTALLATION.  SECRETARIA DE SALUD MUNICIPAL DE CALI.                    
003200 DATE-WRITTEN.  20/11/92.                                                 
003300 DATE-COMPILED.                                                           
003400 SECURITY.      CONFIDENCIAL - USO INTERNO SECRETARIA DE SALUD.           
003500*****************************************************************         
003600 ENVIRONMENT DIVISION.                                                    
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900     SELECT ESCENARIOS    ASSIGN TO DISK                                  
004000                           ORGANIZATION IS LINE SEQUENTIAL                
004100                           FILE STATUS IS ESCENARIOS-ESTADO.              
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400*VALOR OBSERVADO DE UN INDICADOR PARA UN ESCENARIO, IDENTICO AL           
004500*QUE LEE DENGEVAL (83 POSICIONES, SIN RELLENO - AJUSTE EXACTO).           
004600 FD  ESCENARIOS     LABEL RECORD IS STANDARD                              
004700                    VALUE OF FILE-ID IS "ESCENAR.DAT".                    
004800 01  ESC-REGISTRO.                                                        
004900     03  ESC-ID-ESCENARIO         PIC X(12).                              
005000     03  ESC-NOMBRE-INDICADOR     PIC X(60).                              
005100     03  ESC-VALOR                PIC S9(9)V99.                           
005200                                                                          
005300 WORKING-STORAGE SECTION.                                                 
005400*FECHA DE SISTEMA, VISTA COMO TEXTO Y DESCOMPUESTA EN AA/MM/DD            
005500*PARA LA TRAZA DE CORRIDA (ACCEPT FROM DATE, SIN FUNCTION                 
005600*CURRENT-DATE - REVISION SIS-0243).                                       
005700 77  WS-FECHA-SISTEMA                PIC 9(6) VALUE 0.                    
005800 01  WS-FECHA-SISTEMA-ALT REDEFINES WS-FECHA-SISTEMA.                     
005900     03  WS-FECHA-SISTEMA-AA      PIC 99.                                 
006000     03  WS-FECHA-SISTEMA-MM      PIC 99.                                 
006100     03  WS-FECHA-SISTEMA-DD      PIC 99.                                 
006200*LISTA FIJA DE LOS TRES ESCENARIOS CON LA CANTIDAD DE RENGLONES           
006300*QUE CADA UNO DEBE DEJAR EN EL ARCHIVO (CONTROL DE CANTIDAD,              
006400*PEDIDO SIS-0293).                                                        
006500 01  WS-LISTA-ESCENARIOS-TEXTO.                                           
006600     03  FILLER  PIC X(12) VALUE "NORMAL".                                
006700     03  FILLER  PIC 9(3)  VALUE 16.                                      
006800     03  FILLER  PIC X(12) VALUE "ALERTA".                                
006900     03  FILLER  PIC 9(3)  VALUE 16.                                      
007000     03  FILLER  PIC X(12) VALUE "MIXTO".                                 
007100     03  FILLER  PIC 9(3)  VALUE 16.                                      
007200 01  WS-TAB-ESCENARIOS REDEFINES WS-LISTA-ESCENARIOS-TEXTO.               
007300     03  WS-ESC-CTL OCCURS 3 TIMES                                        
007400                     INDEXED BY IND-CTL.                                  
007500         05  ESC-NOMBRE-CTL        PIC X(12).                             
007600         05  ESC-CANT-ESPERADA     PIC 9(3).                              
007700*CANTIDAD DE RENGLONES REALMENTE ESCRITOS POR ESCENARIO, EN EL            
007800*MISMO ORDEN QUE LA TABLA DE CONTROL DE ARRIBA.                           
007900 01  WS-TAB-CANT-ESCRITA.                                                 
008000     03  WS-CANT-ESCRITA OCCURS 3 TIMES PIC 9(3) COMP VALUE 0.            
008100 77  WS-SUB-CTL                     PIC 9(1) COMP VALUE 0.                
008200*COPIA DEL ULTIMO RENGLON ESCRITO, PARA LA TRAZA DE FIN DE                
008300*CORRIDA (NO SE PUEDE DISPLAY DIRECTO SOBRE UN RENGLON DE FD              
008400*YA ESCRITO).                                                             
008500 01  WS-ULTIMO-REGISTRO.                                                  
008600     03  WS-ULT-ID-ESCENARIO       PIC X(12).                             
008700     03  WS-ULT-NOMBRE-INDICADOR   PIC X(60).                             
008800     03  WS-ULT-VALOR              PIC S9(9)V99.                          
008900 01  WS-ULTIMO-REGISTRO-ALT REDEFINES WS-ULTIMO-REGISTRO.                 
009000     03  WS-ULT-TEXTO              PIC X(83).                             
009100                                                                          
009200 PROCEDURE DIVISION.                                                      
009300 COMIENZO.                                                                
009400      PERFORM 010-ABRIR-ARCHIVOS.                                         
009500      PERFORM 100-CARGAR-ESCENARIO-NORMAL.                                
009600      PERFORM 200-CARGAR-ESCENARIO-ALERTA.                                
009700      PERFORM 300-CARGAR-ESCENARIO-MIXTO.                                 
009800      PERFORM 900-IMPRIMIR-RESUMEN.                                       
009900      PERFORM 070-CERRAR-ARCHIVOS.                                        
010000      STOP RUN.                                                           
010100*-----------------------------------------------------------------        
010200*******                                                                   
010300 010-ABRIR-ARCHIVOS.                                                      
010400*******                                                                   
010500      OPEN OUTPUT ESCENARIOS.                                             
010600      IF ESCENARIOS-ESTADO NOT = ZERO                                     
010700          DISPLAY "ERROR EN OPEN ESCENARIOS FS: "                         
010800                  ESCENARIOS-ESTADO                                       
010900          STOP RUN.                                                       
011000*-----------------------------------------------------------------        
011100*******                                                                   
011200 070-CERRAR-ARCHIVOS.                                                     
011300*******                                                                   
011400      CLOSE                                                               
011500          ESCENARIOS.                                                     
011600*-----------------------------------------------------------------        
011700*SIS-0136 - ESCENARIO NORMAL (SITUACION CONTROLADA, NINGUN                
011800*UMBRAL DE ALERTA CRUZADO).                                               
011900*******                                                                   
012000 100-CARGAR-ESCENARIO-NORMAL.                                             
012100*******                                                                   
012200      MOVE "NORMAL" TO ESC-ID-ESCENARIO.                                  
012300      MOVE "NUMERO DE CASOS POR SEMANA EPIDEMIOLOGICA" TO                 
012400          ESC-NOMBRE-INDICADOR.                                           
012500      MOVE 0.50 TO ESC-VALOR.                                             
012600      WRITE ESC-REGISTRO.                                                 
012700      ADD 1 TO WS-CANT-ESCRITA(1).                                        
012800      MOVE "TASA DE INCIDENCIA SEMANAL" TO ESC-NOMBRE-INDICADOR.          
012900      MOVE 8.00 TO ESC-VALOR.                                             
013000      WRITE ESC-REGISTRO.                                                 
013100      ADD 1 TO WS-CANT-ESCRITA(1).                                        
013200      MOVE "INDICE DE BRETEAU (IB)" TO ESC-NOMBRE-INDICADOR.              
013300      MOVE 8.00 TO ESC-VALOR.                                             
013400      WRITE ESC-REGISTRO.                                                 
013500      ADD 1 TO WS-CANT-ESCRITA(1).                                        
013600      MOVE "INDICE DE VIVIENDA (IV)" TO ESC-NOMBRE-INDICADOR.             
013700      MOVE 3.00 TO ESC-VALOR.                                             
013800      WRITE ESC-REGISTRO.                                                 
013900      ADD 1 TO WS-CANT-ESCRITA(1).                                        
014000      MOVE "PORCENTAJE DE HOSPITALIZACION POR DENGUE" TO                  
014100          ESC-NOMBRE-INDICADOR.                                           
014200      MOVE 1.00 TO ESC-VALOR.                                             
014300      WRITE ESC-REGISTRO.                                                 
014400      ADD 1 TO WS-CANT-ESCRITA(1).                                        
014500      MOVE "MUERTES PROBABLES" TO ESC-NOMBRE-INDICADOR.                   
014600      MOVE 0.00 TO ESC-VALOR.                                             
014700      WRITE ESC-REGISTRO.                                                 
014800      ADD 1 TO WS-CANT-ESCRITA(1).                                        
014900      MOVE "LETALIDAD" TO ESC-NOMBRE-INDICADOR.                           
015000      MOVE 0.00 TO ESC-VALOR.                                             
015100      WRITE ESC-REGISTRO.                                                 
015200      ADD 1 TO WS-CANT-ESCRITA(1).                                        
015300      MOVE "INDICE DE DEPOSITO (ID)" TO ESC-NOMBRE-INDICADOR.             
015400      MOVE 5.00 TO ESC-VALOR.                                             
015500      WRITE ESC-REGISTRO.                                                 
015600      ADD 1 TO WS-CANT-ESCRITA(1).                                        
015700      MOVE "INDICE PUPAL" TO ESC-NOMBRE-INDICADOR.                        
015800      MOVE 2.00 TO ESC-VALOR.                                             
015900      WRITE ESC-REGISTRO.                                                 
016000      ADD 1 TO WS-CANT-ESCRITA(1).                                        
016100      MOVE "NUMERO DE OVITRAMPAS POSITIVAS" TO                            
016200          ESC-NOMBRE-INDICADOR.                                           
016300      MOVE 3.00 TO ESC-VALOR.                                             
016400      WRITE ESC-REGISTRO.                                                 
016500      ADD 1 TO WS-CANT-ESCRITA(1).                                        
016600      MOVE "RAZON DE CRECIMIENTO EPIDEMICO" TO                            
016700          ESC-NOMBRE-INDICADOR.                                           
016800      MOVE 0.90 TO ESC-VALOR.                                             
016900      WRITE ESC-REGISTRO.                                                 
017000      ADD 1 TO WS-CANT-ESCRITA(1).                                        
017100      MOVE "VARIACION PORCENTUAL" TO ESC-NOMBRE-INDICADOR.                
017200      MOVE 2.00 TO ESC-VALOR.                                             
017300      WRITE ESC-REGISTRO.                                                 
017400      ADD 1 TO WS-CANT-ESCRITA(1).                                        
017500      MOVE "SEROTIPOS CIRCULANTES" TO ESC-NOMBRE-INDICADOR.               
017600      MOVE 1.00 TO ESC-VALOR.                                             
017700      WRITE ESC-REGISTRO.                                                 
017800      ADD 1 TO WS-CANT-ESCRITA(1).                                        
017900      MOVE "COBERTURA DE AGUA POTABLE" TO ESC-NOMBRE-INDICADOR.           
018000      MOVE 98.00 TO ESC-VALOR.                                            
018100      WRITE ESC-REGISTRO.                                                 
018200      ADD 1 TO WS-CANT-ESCRITA(1).                                        
018300      MOVE "COSTO UNITARIO DE INTERVENCION" TO                            
018400          ESC-NOMBRE-INDICADOR.                                           
018500      MOVE 1500000.00 TO ESC-VALOR.                                       
018600      WRITE ESC-REGISTRO.                                                 
018700      ADD 1 TO WS-CANT-ESCRITA(1).                                        
018800      MOVE "PRECIPITACION ACUMULADA" TO ESC-NOMBRE-INDICADOR.             
018900      MOVE 25.00 TO ESC-VALOR.                                            
019000      WRITE ESC-REGISTRO.                                                 
019100      ADD 1 TO WS-CANT-ESCRITA(1).                                        
019200*-----------------------------------------------------------------        
019300*SIS-0136 - ESCENARIO ALERTA (TODOS LOS UMBRALES CRUZADOS, PEOR           
019400*CASO DE LA PLANILLA DE EXPERTOS).                                        
019500*******                                                                   
019600 200-CARGAR-ESCENARIO-ALERTA.                                             
019700*******                                                                   
019800      MOVE "ALERTA" TO ESC-ID-ESCENARIO.                                  
019900      MOVE "NUMERO DE CASOS POR SEMANA EPIDEMIOLOGICA" TO                 
020000          ESC-NOMBRE-INDICADOR.                                           
020100      MOVE 15.00 TO ESC-VALOR.                                            
020200      WRITE ESC-REGISTRO.                                                 
020300      ADD 1 TO WS-CANT-ESCRITA(2).                                        
020400      MOVE "TASA DE INCIDENCIA SEMANAL" TO ESC-NOMBRE-INDICADOR.          
020500      MOVE 42.00 TO ESC-VALOR.                                            
020600      WRITE ESC-REGISTRO.                                                 
020700      ADD 1 TO WS-CANT-ESCRITA(2).                                        
020800      MOVE "INDICE DE BRETEAU (IB)" TO ESC-NOMBRE-INDICADOR.              
020900      MOVE 35.00 TO ESC-VALOR.                                            
021000      WRITE ESC-REGISTRO.                                                 
021100      ADD 1 TO WS-CANT-ESCRITA(2).                                        
021200      MOVE "INDICE DE VIVIENDA (IV)" TO ESC-NOMBRE-INDICADOR.             
021300      MOVE 18.00 TO ESC-VALOR.                                            
021400      WRITE ESC-REGISTRO.                                                 
021500      ADD 1 TO WS-CANT-ESCRITA(2).                                        
021600      MOVE "PORCENTAJE DE HOSPITALIZACION POR DENGUE" TO                  
021700          ESC-NOMBRE-INDICADOR.                                           
021800      MOVE 9.00 TO ESC-VALOR.                                             
021900      WRITE ESC-REGISTRO.                                                 
022000      ADD 1 TO WS-CANT-ESCRITA(2).                                        
022100      MOVE "MUERTES PROBABLES" TO ESC-NOMBRE-INDICADOR.                   
022200      MOVE 3.00 TO ESC-VALOR.                                             
022300      WRITE ESC-REGISTRO.                                                 
022400      ADD 1 TO WS-CANT-ESCRITA(2).                                        
022500      MOVE "LETALIDAD" TO ESC-NOMBRE-INDICADOR.                           
022600      MOVE 0.15 TO ESC-VALOR.                                             
022700      WRITE ESC-REGISTRO.                                                 
022800      ADD 1 TO WS-CANT-ESCRITA(2).                                        
022900      MOVE "INDICE DE DEPOSITO (ID)" TO ESC-NOMBRE-INDICADOR.             
023000      MOVE 28.00 TO ESC-VALOR.                                            
023100      WRITE ESC-REGISTRO.                                                 
023200      ADD 1 TO WS-CANT-ESCRITA(2).                                        
023300      MOVE "INDICE PUPAL" TO ESC-NOMBRE-INDICADOR.                        
023400      MOVE 20.00 TO ESC-VALOR.                                            
023500      WRITE ESC-REGISTRO.                                                 
023600      ADD 1 TO WS-CANT-ESCRITA(2).                                        
023700      MOVE "NUMERO DE OVITRAMPAS POSITIVAS" TO                            
023800          ESC-NOMBRE-INDICADOR.                                           
023900      MOVE 40.00 TO ESC-VALOR.                                            
024000      WRITE ESC-REGISTRO.                                                 
024100      ADD 1 TO WS-CANT-ESCRITA(2).                                        
024200      MOVE "RAZON DE CRECIMIENTO EPIDEMICO" TO                            
024300          ESC-NOMBRE-INDICADOR.                                           
024400      MOVE 2.50 TO ESC-VALOR.                                             
024500      WRITE ESC-REGISTRO.                                                 
024600      ADD 1 TO WS-CANT-ESCRITA(2).                                        
024700      MOVE "VARIACION PORCENTUAL" TO ESC-NOMBRE-INDICADOR.                
024800      MOVE 55.00 TO ESC-VALOR.                                            
024900      WRITE ESC-REGISTRO.                                                 
025000      ADD 1 TO WS-CANT-ESCRITA(2).                                        
025100      MOVE "SEROTIPOS CIRCULANTES" TO ESC-NOMBRE-INDICADOR.               
025200      MOVE 4.00 TO ESC-VALOR.                                             
025300      WRITE ESC-REGISTRO.                                                 
025400      ADD 1 TO WS-CANT-ESCRITA(2).                                        
025500      MOVE "COBERTURA DE AGUA POTABLE" TO ESC-NOMBRE-INDICADOR.           
025600      MOVE 75.00 TO ESC-VALOR.                                            
025700      WRITE ESC-REGISTRO.                                                 
025800      ADD 1 TO WS-CANT-ESCRITA(2).                                        
025900      MOVE "COSTO UNITARIO DE INTERVENCION" TO                            
026000          ESC-NOMBRE-INDICADOR.                                           
026100      MOVE 5500000.00 TO ESC-VALOR.                                       
026200      WRITE ESC-REGISTRO.                                                 
026300      ADD 1 TO WS-CANT-ESCRITA(2).                                        
026400      MOVE "PRECIPITACION ACUMULADA" TO ESC-NOMBRE-INDICADOR.             
026500      MOVE 85.00 TO ESC-VALOR.                                            
026600      WRITE ESC-REGISTRO.                                                 
026700      ADD 1 TO WS-CANT-ESCRITA(2).                                        
026800*-----------------------------------------------------------------        
026900*SIS-0194 - ESCENARIO MIXTO (CRUCES PARCIALES, A MEDIO CAMINO             
027000*ENTRE NORMAL Y ALERTA).                                                  
027100*******                                                                   
027200 300-CARGAR-ESCENARIO-MIXTO.                                              
027300*******                                                                   
027400      MOVE "MIXTO" TO ESC-ID-ESCENARIO.                                   
027500      MOVE "NUMERO DE CASOS POR SEMANA EPIDEMIOLOGICA" TO                 
027600          ESC-NOMBRE-INDICADOR.                                           
027700      MOVE 5.00 TO ESC-VALOR.                                             
027800      WRITE ESC-REGISTRO.                                                 
027900      ADD 1 TO WS-CANT-ESCRITA(3).                                        
028000      MOVE "TASA DE INCIDENCIA SEMANAL" TO ESC-NOMBRE-INDICADOR.          
028100      MOVE 20.00 TO ESC-VALOR.                                            
028200      WRITE ESC-REGISTRO.                                                 
028300      ADD 1 TO WS-CANT-ESCRITA(3).                                        
028400      MOVE "INDICE DE BRETEAU (IB)" TO ESC-NOMBRE-INDICADOR.              
028500      MOVE 25.00 TO ESC-VALOR.                                            
028600      WRITE ESC-REGISTRO.                                                 
028700      ADD 1 TO WS-CANT-ESCRITA(3).                                        
028800      MOVE "INDICE DE VIVIENDA (IV)" TO ESC-NOMBRE-INDICADOR.             
028900      MOVE 10.00 TO ESC-VALOR.                                            
029000      WRITE ESC-REGISTRO.                                                 
029100      ADD 1 TO WS-CANT-ESCRITA(3).                                        
029200      MOVE "PORCENTAJE DE HOSPITALIZACION POR DENGUE" TO                  
029300          ESC-NOMBRE-INDICADOR.                                           
029400      MOVE 4.00 TO ESC-VALOR.                                             
029500      WRITE ESC-REGISTRO.                                                 
029600      ADD 1 TO WS-CANT-ESCRITA(3).                                        
029700      MOVE "MUERTES PROBABLES" TO ESC-NOMBRE-INDICADOR.                   
029800      MOVE 1.00 TO ESC-VALOR.                                             
029900      WRITE ESC-REGISTRO.                                                 
030000      ADD 1 TO WS-CANT-ESCRITA(3).                                        
030100      MOVE "LETALIDAD" TO ESC-NOMBRE-INDICADOR.                           
030200      MOVE 0.08 TO ESC-VALOR.                                             
030300      WRITE ESC-REGISTRO.                                                 
030400      ADD 1 TO WS-CANT-ESCRITA(3).                                        
030500      MOVE "INDICE DE DEPOSITO (ID)" TO ESC-NOMBRE-INDICADOR.             
030600      MOVE 15.00 TO ESC-VALOR.                                            
030700      WRITE ESC-REGISTRO.                                                 
030800      ADD 1 TO WS-CANT-ESCRITA(3).                                        
030900      MOVE "INDICE PUPAL" TO ESC-NOMBRE-INDICADOR.                        
031000      MOVE 9.00 TO ESC-VALOR.                                             
031100      WRITE ESC-REGISTRO.                                                 
031200      ADD 1 TO WS-CANT-ESCRITA(3).                                        
031300      MOVE "NUMERO DE OVITRAMPAS POSITIVAS" TO                            
031400          ESC-NOMBRE-INDICADOR.                                           
031500      MOVE 18.00 TO ESC-VALOR.                                            
031600      WRITE ESC-REGISTRO.                                                 
031700      ADD 1 TO WS-CANT-ESCRITA(3).                                        
031800      MOVE "RAZON DE CRECIMIENTO EPIDEMICO" TO                            
031900          ESC-NOMBRE-INDICADOR.                                           
032000      MOVE 1.40 TO ESC-VALOR.                                             
032100      WRITE ESC-REGISTRO.                                                 
032200      ADD 1 TO WS-CANT-ESCRITA(3).                                        
032300      MOVE "VARIACION PORCENTUAL" TO ESC-NOMBRE-INDICADOR.                
032400      MOVE 20.00 TO ESC-VALOR.                                            
032500      WRITE ESC-REGISTRO.                                                 
032600      ADD 1 TO WS-CANT-ESCRITA(3).                                        
032700      MOVE "SEROTIPOS CIRCULANTES" TO ESC-NOMBRE-INDICADOR.               
032800      MOVE 2.00 TO ESC-VALOR.                                             
032900      WRITE ESC-REGISTRO.                                                 
033000      ADD 1 TO WS-CANT-ESCRITA(3).                                        
033100      MOVE "COBERTURA DE AGUA POTABLE" TO ESC-NOMBRE-INDICADOR.           
033200      MOVE 85.00 TO ESC-VALOR.                                            
033300      WRITE ESC-REGISTRO.                                                 
033400      ADD 1 TO WS-CANT-ESCRITA(3).                                        
033500      MOVE "COSTO UNITARIO DE INTERVENCION" TO                            
033600          ESC-NOMBRE-INDICADOR.                                           
033700      MOVE 2500000.00 TO ESC-VALOR.                                       
033800      WRITE ESC-REGISTRO.                                                 
033900      ADD 1 TO WS-CANT-ESCRITA(3).                                        
034000      MOVE "PRECIPITACION ACUMULADA" TO ESC-NOMBRE-INDICADOR.             
034100      MOVE 65.00 TO ESC-VALOR.                                            
034200      WRITE ESC-REGISTRO.                                                 
034300      ADD 1 TO WS-CANT-ESCRITA(3).                                        
034400      MOVE ESC-ID-ESCENARIO TO WS-ULT-ID-ESCENARIO.                       
034500      MOVE ESC-NOMBRE-INDICADOR TO WS-ULT-NOMBRE-INDICADOR.               
034600      MOVE ESC-VALOR TO WS-ULT-VALOR.                                     
034700*-----------------------------------------------------------------        
034800*SIS-0293 - RESUMEN DE CORRIDA Y CONTROL DE CANTIDAD DE                   
034900*RENGLONES ESCRITOS CONTRA LA CANTIDAD ESPERADA POR ESCENARIO.            
035000*******                                                                   
035100 900-IMPRIMIR-RESUMEN.                                                    
035200*******                                                                   
035300      ACCEPT WS-FECHA-SISTEMA FROM DATE.                                  
035400      DISPLAY "SCNLOAD - FECHA DE CORRIDA: "                              
035500              WS-FECHA-SISTEMA-DD "/" WS-FECHA-SISTEMA-MM "/"             
035600              WS-FECHA-SISTEMA-AA.                                        
035700      MOVE 1 TO WS-SUB-CTL.                                               
035800      PERFORM 910-VERIFICAR-UN-ESCENARIO                                  
035900          VARYING WS-SUB-CTL FROM 1 BY 1 UNTIL WS-SUB-CTL > 3.            
036000      DISPLAY "SCNLOAD - ULTIMO RENGLON ESCRITO: " WS-ULT-TEXTO.          
036100*-----------------------------------------------------------------        
036200 910-VERIFICAR-UN-ESCENARIO.                                              
036300      MOVE WS-SUB-CTL TO IND-CTL.                                         
036400      IF WS-CANT-ESCRITA(WS-SUB-CTL) =                                    
036500          ESC-CANT-ESPERADA(IND-CTL)                                      
036600          DISPLAY "SCNLOAD - " ESC-NOMBRE-CTL(IND-CTL)                    
036700                  " OK, RENGLONES: " WS-CANT-ESCRITA(WS-SUB-CTL)          
036800      ELSE                                                                
036900          DISPLAY "SCNLOAD - " ESC-NOMBRE-CTL(IND-CTL)                    
037000                  " DISCREPANCIA DE CANTIDAD DE RENGLONES"                
037100      END-IF.                                                             
037200*-----------------------------------------------------------------        
037300 END PROGRAM SCNLOAD.                                                     
