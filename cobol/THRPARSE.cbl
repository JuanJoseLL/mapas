000100*****************************************************************         
000200*PROGRAMA:   THRPARSE                                                     
000300*PROPOSITO:  ANALIZA EL TEXTO LIBRE DE UN UMBRAL DE ACTIVACION Y          
000400*DEVUELVE EL OPERADOR Y EL VALOR NUMERICO DEL MISMO.                      
000500*****************************************************************         
000600*BITACORA DE MODIFICACIONES                                               
000700*----------------------------------------------------------------         
000800*FECHA     PROGRAMADOR  TICKET    DESCRIPCION                             
000900*----------------------------------------------------------------         
001000*18/06/91  R.TORRES     SIS-0107  VERSION INICIAL, TOMADA DEL     SIS-0107
001100*         SUBPGR DE CONSULTA DE CLIENTES (MISMO ESQUEMA CALL)     SIS-0107
001200*02/09/91  R.TORRES     SIS-0119  SE AGREGA EL CASO DEL OPERADOR  SIS-0119
001300*         ENTRE PARENTESIS "TIPO II (>= 6 SEMANAS)"               SIS-0119
001400*22/01/93  M.LOPEZ      SIS-0163  TOPE DE DOS DECIMALES EN EL     SIS-0163
001500*         VALOR NUMERICO RECONOCIDO (CAMPO V99 DE SALIDA)         SIS-0163
001600*11/05/96  M.LOPEZ      SIS-0201  SE RECONOCEN LOS SIMBOLOS       SIS-0201
001700*         UTF-8 DE <= Y >= QUE TRAE LA PLANILLA DE EXPERTOS       SIS-0201
001800*30/10/98  J.VALDERRAMA SIS-0240  REVISION DE AÑO 2000 - SIN      SIS-0240
001900*         CAMPOS DE FECHA EN ESTE MODULO, SE DEJA CONSTANCIA      SIS-0240
002000*14/02/03  H.MOSQUERA   SIS-0288  LIMPIEZA DE COMENTARIOS Y       SIS-0288
002100*         AJUSTE DE LA CLASE DE DIGITOS PARA EL NUEVO COMPILADOR  SIS-0288
002200*19/08/04  H.MOSQUERA   SIS-0301  SE DEJA TRAZA EN PANTALLA DE    SIS-0301
002300*         LOS DIGITOS LEIDOS, PEDIDA POR AUDITORIA DE PLANILLAS   SIS-0301
002400*----------------------------------------------------------------         
002500*****************************************************************         
002600 IDENTIFICATION DIVISION.                                                 
002700 PROGRAM-ID.    THRPARSE.                                                 
002800 AUTHOR.        R. TORRES.                                                
002900 INSTALLATION.  SECRETARIA DE SALUD MUNICIPAL DE CALI.                    
003000 DATE-WRITTEN.  18/06/91.                                                 
003100 DATE-COMPILED.                                                           
003200 SECURITY.      CONFIDENCIAL - USO INTERNO SECRETARIA DE SALUD.           
003300*****************************************************************         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     CLASS WS-CLASE-DIGITO IS "0" THRU "9".                               
003800 DATA DIVISION.                                                           
003900 WORKING-STORAGE SECTION.                                                 
004000*UMBRAL DE TRABAJO, VISTO COMO TABLA DE CARACTERES PARA EL                
004100*RECORRIDO CARACTER POR CARACTER.                                         
004200 01  WS-UMBRAL-TRABAJO         PIC X(30).                                 
004300 01  WS-UMBRAL-TABLA REDEFINES WS-UMBRAL-TRABAJO.                         
004400     03  WS-UMBRAL-CAR OCCURS 30 TIMES         PIC X(1).                  
004500*DIGITOS RECONOCIDOS DURANTE 041, VISTOS COMO TABLA PARA LA               
004600*TRAZA DE AUDITORIA QUE SE DEJA EN EL LISTADO DE CORRIDA.                 
004700 01  WS-DIGITOS-TEXTO           PIC X(11) VALUE SPACES.                   
004800 01  WS-DIGITOS-NUM REDEFINES WS-DIGITOS-TEXTO.                           
004900     03  WS-DIGITOS-TABLA OCCURS 11 TIMES      PIC X(1).                  
005000*PAREJA DE CARACTERES DEL OPERADOR COMPUESTO ("<=" O ">="),               
005100*VISTA COMO TABLA PARA COMPARAR SIMBOLO POR SIMBOLO.                      
005200 01  WS-OPERADOR-2-TEXTO         PIC X(2) VALUE SPACES.                   
005300 01  WS-OPERADOR-2-TABLA REDEFINES WS-OPERADOR-2-TEXTO.                   
005400     03  WS-OP2-CAR OCCURS 2 TIMES         PIC X(1).                      
005500 77  WS-LARGO                    PIC 9(2)  COMP VALUE 30.                 
005600 77  IND-I                       PIC 9(2)  COMP.                          
005700 77  WS-DIGITOS-POS               PIC 9(2)  COMP VALUE 0.                 
005800 77  WS-POS-RELACIONAL           PIC 9(2)  COMP VALUE 0.                  
005900 77  WS-CAR-RELACIONAL           PIC X(1)  VALUE SPACE.                   
006000 77  WS-FORZAR-COMPUESTO         PIC X(1)  VALUE SPACE.                   
006100     88 FORZADO-COMPUESTO                 VALUE "S".                      
006200 77  WS-ENCONTRO-RELACIONAL      PIC X(1)  VALUE "N".                     
006300     88 HAY-RELACIONAL                    VALUE "S".                      
006400 77  WS-OPERADOR-TEMP             PIC X(2)  VALUE SPACES.                 
006500 77  WS-POS-NUMERO                PIC 9(2)  COMP VALUE 0.                 
006600 77  WS-NUMERO-OK                 PIC X(1)  VALUE "N".                    
006700     88 NUMERO-ENCONTRADO                 VALUE "S".                      
006800 77  WS-CANT-ENTEROS               PIC 9(1)  COMP VALUE 0.                
006900 77  WS-CANT-DECIMALES             PIC 9(1)  COMP VALUE 0.                
007000 77  WS-VIO-PUNTO                  PIC X(1)  VALUE "N".                   
007100     88 VIO-EL-PUNTO                      VALUE "S".                      
007200 77  WS-VALOR-ACUM                 PIC S9(9)V99 COMP VALUE 0.             
007300 77  WS-DIVISOR-DECIMAL             PIC 9(3)  COMP VALUE 10.              
007400 77  WS-DIGITO-NUM                  PIC 9(1)  COMP.                       
007500 LINKAGE SECTION.                                                         
007600 01  THR-TEXTO-ARG                PIC X(30).                              
007700 01  THR-RESULTADO.                                                       
007800     03 THR-OPCODE-ARG            PIC X(2).                               
007900     03 THR-VALOR-ARG             PIC S9(9)V99.                           
008000     03 THR-FLAG-ARG               PIC X(1).                              
008100     03 FILLER                     PIC X(2).                              
008200 PROCEDURE DIVISION USING THR-TEXTO-ARG THR-RESULTADO.                    
008300 000-ANALIZAR-UMBRAL.                                                     
008400     MOVE THR-TEXTO-ARG       TO WS-UMBRAL-TRABAJO.                       
008500     MOVE SPACES               TO THR-OPCODE-ARG.                         
008600     MOVE 0                     TO THR-VALOR-ARG.                         
008700     MOVE "N"                   TO THR-FLAG-ARG.                          
008800     IF WS-UMBRAL-TRABAJO = SPACES                                        
008900         EXIT PROGRAM.                                                    
009000     PERFORM 010-BUSCAR-RELACIONAL.                                       
009100     IF HAY-RELACIONAL                                                    
009200         PERFORM 020-EXTRAER-TRAS-RELACIONAL                              
009300         IF NUMERO-ENCONTRADO                                             
009400             MOVE WS-OPERADOR-TEMP TO THR-OPCODE-ARG                      
009500             MOVE WS-VALOR-ACUM     TO THR-VALOR-ARG                      
009600             MOVE "Y"                TO THR-FLAG-ARG                      
009700             PERFORM 050-TRAZAR-DIGITOS                                   
009800             EXIT PROGRAM                                                 
009900         END-IF                                                           
010000     END-IF.                                                              
010100     PERFORM 030-RESPALDO-NUMERICO.                                       
010200     IF NUMERO-ENCONTRADO                                                 
010300         MOVE ">="                 TO THR-OPCODE-ARG                      
010400         MOVE WS-VALOR-ACUM          TO THR-VALOR-ARG                     
010500         MOVE "Y"                    TO THR-FLAG-ARG                      
010600         PERFORM 050-TRAZAR-DIGITOS                                       
010700     END-IF.                                                              
010800     EXIT PROGRAM.                                                        
010900*----------------------------------------------------------------         
011000 010-BUSCAR-RELACIONAL.                                                   
011100     MOVE 0       TO WS-POS-RELACIONAL.                                   
011200     MOVE SPACE    TO WS-CAR-RELACIONAL.                                  
011300     MOVE SPACE    TO WS-FORZAR-COMPUESTO.                                
011400     MOVE "N"       TO WS-ENCONTRO-RELACIONAL.                            
011500     MOVE 1          TO IND-I.                                            
011600     PERFORM 011-EXAMINAR-UN-CARACTER                                     
011700         VARYING IND-I FROM 1 BY 1                                        
011800         UNTIL IND-I > WS-LARGO OR HAY-RELACIONAL.                        
011900*----------------------------------------------------------------         
012000 011-EXAMINAR-UN-CARACTER.                                                
012100     IF WS-UMBRAL-CAR(IND-I) = "<" OR WS-UMBRAL-CAR(IND-I) = ">"          
012200         MOVE IND-I                    TO WS-POS-RELACIONAL               
012300         MOVE WS-UMBRAL-CAR(IND-I)     TO WS-CAR-RELACIONAL               
012400         MOVE "S"                       TO WS-ENCONTRO-RELACIONAL         
012500     ELSE                                                                 
012600         IF IND-I < WS-LARGO - 1                                          
012700             AND WS-UMBRAL-CAR(IND-I)      = X"E2"                        
012800             AND WS-UMBRAL-CAR(IND-I + 1)  = X"89"                        
012900             AND WS-UMBRAL-CAR(IND-I + 2)  = X"A4"                        
013000             MOVE IND-I           TO WS-POS-RELACIONAL                    
013100             MOVE "<"              TO WS-CAR-RELACIONAL                   
013200             MOVE "S"               TO WS-FORZAR-COMPUESTO                
013300             MOVE "S"               TO WS-ENCONTRO-RELACIONAL             
013400         ELSE                                                             
013500             IF IND-I < WS-LARGO - 1                                      
013600                 AND WS-UMBRAL-CAR(IND-I)     = X"E2"                     
013700                 AND WS-UMBRAL-CAR(IND-I + 1) = X"89"                     
013800                 AND WS-UMBRAL-CAR(IND-I + 2) = X"A5"                     
013900                 MOVE IND-I          TO WS-POS-RELACIONAL                 
014000                 MOVE ">"             TO WS-CAR-RELACIONAL                
014100                 MOVE "S"              TO WS-FORZAR-COMPUESTO             
014200                 MOVE "S"              TO WS-ENCONTRO-RELACIONAL          
014300             END-IF                                                       
014400         END-IF                                                           
014500     END-IF.                                                              
014600*----------------------------------------------------------------         
014700 020-EXTRAER-TRAS-RELACIONAL.                                             
014800     MOVE "N"             TO WS-NUMERO-OK.                                
014900     IF FORZADO-COMPUESTO                                                 
015000         COMPUTE IND-I = WS-POS-RELACIONAL + 3                            
015100     ELSE                                                                 
015200         COMPUTE IND-I = WS-POS-RELACIONAL + 1                            
015300     END-IF.                                                              
015400     PERFORM 021-SALTAR-ESPACIOS.                                         
015500     MOVE SPACES TO WS-OPERADOR-TEMP.                                     
015600     IF FORZADO-COMPUESTO                                                 
015700         IF WS-CAR-RELACIONAL = "<"                                       
015800             MOVE "LE"   TO WS-OPERADOR-TEMP                              
015900         ELSE                                                             
016000             MOVE "GE"   TO WS-OPERADOR-TEMP                              
016100         END-IF                                                           
016200     ELSE                                                                 
016300         MOVE SPACES TO WS-OPERADOR-2-TEXTO                               
016400         MOVE WS-CAR-RELACIONAL TO WS-OP2-CAR(1)                          
016500         IF IND-I <= WS-LARGO                                             
016600             MOVE WS-UMBRAL-CAR(IND-I) TO WS-OP2-CAR(2)                   
016700         END-IF                                                           
016800         IF WS-OP2-CAR(2) = "="                                           
016900             IF WS-OP2-CAR(1) = "<"                                       
017000                 MOVE "LE"  TO WS-OPERADOR-TEMP                           
017100             ELSE                                                         
017200                 MOVE "GE"  TO WS-OPERADOR-TEMP                           
017300             END-IF                                                       
017400             ADD 1 TO IND-I                                               
017500         ELSE                                                             
017600             IF WS-OP2-CAR(1) = "<"                                       
017700                 MOVE "LT"  TO WS-OPERADOR-TEMP                           
017800             ELSE                                                         
017900                 MOVE "GT"  TO WS-OPERADOR-TEMP                           
018000             END-IF                                                       
018100         END-IF                                                           
018200     END-IF.                                                              
018300     PERFORM 021-SALTAR-ESPACIOS.                                         
018400     PERFORM 040-LEER-NUMERO.                                             
018500*----------------------------------------------------------------         
018600 021-SALTAR-ESPACIOS.                                                     
018700     PERFORM 022-AVANZAR-UN-ESPACIO                                       
018800         UNTIL IND-I > WS-LARGO                                           
018900            OR WS-UMBRAL-CAR(IND-I) NOT = SPACE.                          
019000*----------------------------------------------------------------         
019100 022-AVANZAR-UN-ESPACIO.                                                  
019200     ADD 1 TO IND-I.                                                      
019300*----------------------------------------------------------------         
019400 030-RESPALDO-NUMERICO.                                                   
019500     MOVE 1 TO IND-I.                                                     
019600     PERFORM 031-BUSCAR-UN-DIGITO                                         
019700         UNTIL IND-I > WS-LARGO                                           
019800            OR WS-UMBRAL-CAR(IND-I) IS WS-CLASE-DIGITO.                   
019900     PERFORM 040-LEER-NUMERO.                                             
020000*----------------------------------------------------------------         
020100 031-BUSCAR-UN-DIGITO.                                                    
020200     ADD 1 TO IND-I.                                                      
020300*----------------------------------------------------------------         
020400*A PARTIR DE IND-I, ACUMULA UN NUMERO SIN SIGNO CON PARTE                 
020500*ENTERA Y, SI HAY PUNTO, HASTA DOS DECIMALES (EL CAMPO DE                 
020600*SALIDA ES S9(9)V99 - LOS DECIMALES DE MAS SE DESCARTAN).                 
020700 040-LEER-NUMERO.                                                         
020800     MOVE 0          TO WS-VALOR-ACUM.                                    
020900     MOVE 0          TO WS-CANT-ENTEROS.                                  
021000     MOVE 0          TO WS-CANT-DECIMALES.                                
021100     MOVE "N"         TO WS-VIO-PUNTO.                                    
021200     MOVE 10           TO WS-DIVISOR-DECIMAL.                             
021300     MOVE "N"           TO WS-NUMERO-OK.                                  
021400     MOVE SPACES         TO WS-DIGITOS-TEXTO.                             
021500     MOVE 0               TO WS-DIGITOS-POS.                              
021600     IF IND-I > WS-LARGO                                                  
021700         GO TO 040-EXIT.                                                  
021800     IF WS-UMBRAL-CAR(IND-I) NOT IS WS-CLASE-DIGITO                       
021900         GO TO 040-EXIT.                                                  
022000     PERFORM 041-ACUMULAR-UN-DIGITO                                       
022100         UNTIL IND-I > WS-LARGO                                           
022200            OR (WS-UMBRAL-CAR(IND-I) NOT IS WS-CLASE-DIGITO               
022300                AND (WS-UMBRAL-CAR(IND-I) NOT = "."                       
022400                 OR VIO-EL-PUNTO)).                                       
022500     MOVE "S" TO WS-NUMERO-OK.                                            
022600 040-EXIT.                                                                
022700     EXIT.                                                                
022800*----------------------------------------------------------------         
022900 041-ACUMULAR-UN-DIGITO.                                                  
023000     IF WS-UMBRAL-CAR(IND-I) = "."                                        
023100         MOVE "S" TO WS-VIO-PUNTO                                         
023200     ELSE                                                                 
023300         IF WS-DIGITOS-POS < 11                                           
023400             ADD 1 TO WS-DIGITOS-POS                                      
023500             MOVE WS-UMBRAL-CAR(IND-I)                                    
023600                               TO WS-DIGITOS-TABLA(WS-DIGITOS-POS)        
023700         END-IF                                                           
023800         IF VIO-EL-PUNTO                                                  
023900             IF WS-CANT-DECIMALES < 2                                     
024000                 MOVE WS-UMBRAL-CAR(IND-I) TO WS-DIGITO-NUM               
024100                 COMPUTE WS-VALOR-ACUM ROUNDED =                          
024200                     WS-VALOR-ACUM +                                      
024300                     (WS-DIGITO-NUM / WS-DIVISOR-DECIMAL)                 
024400                 COMPUTE WS-DIVISOR-DECIMAL =                             
024500                     WS-DIVISOR-DECIMAL * 10                              
024600                 ADD 1 TO WS-CANT-DECIMALES                               
024700             END-IF                                                       
024800         ELSE                                                             
024900             MOVE WS-UMBRAL-CAR(IND-I) TO WS-DIGITO-NUM                   
025000             COMPUTE WS-VALOR-ACUM =                                      
025100                 WS-VALOR-ACUM * 10 + WS-DIGITO-NUM                       
025200             ADD 1 TO WS-CANT-ENTEROS                                     
025300         END-IF                                                           
025400     END-IF.                                                              
025500     ADD 1 TO IND-I.                                                      
025600*----------------------------------------------------------------         
025700*DEJA EN EL LISTADO DE CORRIDA LOS DIGITOS QUE SE RECONOCIERON,           
025800*PARA AUDITORIA DE LA PLANILLA DE EXPERTOS (PEDIDO SIS-0301).             
025900 050-TRAZAR-DIGITOS.                                                      
026000     DISPLAY "THRPARSE - DIGITOS: " WS-DIGITOS-TEXTO.                     
026100*----------------------------------------------------------------         
026200 END PROGRAM THRPARSE.                                                    
