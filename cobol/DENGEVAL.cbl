000100*****************************************************************         
000200*PROGRAMA:   DENGEVAL                                                     
000300*PROPOSITO:  EVALUA LAS ESTRATEGIAS DE CONTROL DEL DENGUE PARA            
000400*CADA ESCENARIO EPIDEMIOLOGICO CONTRA LA TABLA DE REGLAS DE               
000500*CONFIGURACION, CALIFICA Y ORDENA LAS ESTRATEGIAS Y EMITE EL              
000600*LISTADO DE RANKING MAS LOS ARCHIVOS DE SALIDA.                           
000700*****************************************************************         
000800*BITACORA DE MODIFICACIONES                                               
000900*----------------------------------------------------------------         
001000*FECHA     PROGRAMADOR  TICKET    DESCRIPCION                             
001100*----------------------------------------------------------------         
001200*05/03/92  R.TORRES     SIS-0121  VERSION INICIAL, A PARTIR       SIS-0121
001300*         DEL ESQUEMA DE MAESTRO/NOVEDADES CON CONTROL DE         SIS-0121
001400*         QUIEBRE POR PATENTE (AHORA POR ESCENARIO)               SIS-0121
001500*14/09/92  R.TORRES     SIS-0134  SE AGREGA LA NORMALIZACION      SIS-0134
001600*         DE PESOS POR ESTRATEGIA ANTES DE CALIFICAR              SIS-0134
001700*03/02/94  M.LOPEZ      SIS-0171  SE AGREGA LA NORMALIZACION      SIS-0171
001800*         MIN-MAX DEL PUNTAJE ENTRE ESTRATEGIAS                   SIS-0171
001900*21/07/96  M.LOPEZ      SIS-0205  SE INCLUYE EL SUBPGR DE         SIS-0205
002000*         ANALISIS DE UMBRALES DE TEXTO LIBRE (THRPARSE)          SIS-0205
002100*30/10/98  J.VALDERRAMA SIS-0241  REVISION DE AÑO 2000 - LA       SIS-0241
002200*         FECHA DE CABECERA AHORA SALE DE ACCEPT FROM DATE        SIS-0241
002300*18/05/01  J.VALDERRAMA SIS-0259  AJUSTE AL QUIEBRE DE CONTROL    SIS-0259
002400*         POR ESCENARIO CUANDO NO HAY VALORES CARGADOS            SIS-0259
002500*14/02/03  H.MOSQUERA   SIS-0289  LIMPIEZA GENERAL Y AJUSTE       SIS-0289
002600*         DE TABLAS PARA EL NUEVO COMPILADOR                      SIS-0289
002700*02/09/04  H.MOSQUERA   SIS-0305  SALTO DE HOJA AL IMPRIMIR LA    SIS-0305
002800*         CABECERA, PEDIDO POR LA OFICINA DE ESTADISTICA          SIS-0305
002900*15/03/05  H.MOSQUERA   SIS-0313  LA NORMALIZACION MIN-MAX DE     SIS-0313
003000*         350-NORMALIZAR-PUNTAJES SOLO SERVIA PARA MAXIMIZAR -    SIS-0313
003100*         SE AGREGA WS-MAXIMIZE-SW PARA CUBRIR TAMBIEN UN         SIS-0313
003200*         CRITERIO DE COSTO, SEGUN EL MANUAL GENERAL DE U6        SIS-0313
003300*22/04/05  H.MOSQUERA   SIS-0315  UN RENGLON DE UMBRAL ILEGIBLE   SIS-0315
003400*         QUE LLEGABA DESPUES DE UNO BUENO BORRABA EL UMBRAL YA   SIS-0315
003500*         CARGADO DEL INDICADOR - AHORA SOLO SE SOBREESCRIBE      SIS-0315
003600*         CUANDO EL NUEVO RENGLON SI SE PUDO ANALIZAR             SIS-0315
003700*22/04/05  H.MOSQUERA   SIS-0316  EL DETALLE DEL REPORTE DE       SIS-0316
003800*         RANKING (PTR-DETALLE) QUEDABA EN 134 POSICIONES Y       SIS-0316
003900*         LINEA ES DE 132 - SE CORRIGE EL FILLER FINAL A X(64)    SIS-0316
004000*         IGUAL QUE EN LA CABECERA PE4-ENCABE                     SIS-0316
004100*03/05/05  H.MOSQUERA   SIS-0318  352-FIJAR-NORM-UNO PONIA 0.0000 SIS-0318
004200*         CUANDO MAX=MIN Y WS-MAXIMIZE-SW ESTABA EN "NO" - EL     SIS-0318
004300*         CASO DEGENERADO SIEMPRE ES 1.0000, LA INVERSION SOLO    SIS-0318
004400*         APLICA EN EL CALCULO NO DEGENERADO DE 353               SIS-0318
004500*----------------------------------------------------------------         
004600*****************************************************************         
004700 IDENTIFICATION DIVISION.                                                 
004800 PROGRAM-ID.    DENGEVAL.                                                 
004900 AUTHOR.        R. TORRES.                                                
005000 INSTALLATION.  SECRETARIA DE SALUD MUNICIPAL DE CALI.                    
005100 DATE-WRITTEN.  05/03/92.                                                 
005200 DATE-COMPILED.                                                           
005300 SECURITY.      CONFIDENCIAL - USO INTERNO SECRETARIA DE SALUD.           
005400*****************************************************************         
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM.                                                  
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100     SELECT CONFIG-RULES  ASSIGN TO DISK                                  
006200                           ORGANIZATION IS LINE SEQUENTIAL                
006300                           FILE STATUS IS CONFIG-RULES-ESTADO.            
006400                                                                          
006500     SELECT ESCENARIOS    ASSIGN TO DISK                                  
006600                           ORGANIZATION IS LINE SEQUENTIAL                
006700                           FILE STATUS IS ESCENARIOS-ESTADO.              
006800                                                                          
006900     SELECT RANKINGS      ASSIGN TO DISK                                  
007000                           ORGANIZATION IS LINE SEQUENTIAL                
007100                           FILE STATUS IS RANKINGS-ESTADO.                
007200                                                                          
007300     SELECT LISTADO       ASSIGN TO PRINTER.                              
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600*REGISTRO DE REGLA ESTRATEGIA/INDICADOR, REEMPLAZA LA PLANILLA            
007700*DE EXPERTOS (161 POSICIONES, VER DISEÑO).                                
007800 FD  CONFIG-RULES   LABEL RECORD IS STANDARD                              
007900                    VALUE OF FILE-ID IS "CONFIG.DAT".                     
008000 01  CFG-REGISTRO.                                                        
008100     03  CFG-NOMBRE-ESTRATEGIA    PIC X(40).                              
008200     03  CFG-NOMBRE-INDICADOR     PIC X(60).                              
008300     03  CFG-PESO-CRUDO           PIC S9(3)V9(4).                         
008400     03  CFG-UMBRAL-TEXTO         PIC X(30).                              
008500     03  CFG-DOMINIO              PIC X(20).                              
008600     03  FILLER                   PIC X(4).                               
008700                                                                          
008800*VALOR OBSERVADO DE UN INDICADOR PARA UN ESCENARIO (83 POS.).             
008900 FD  ESCENARIOS     LABEL RECORD IS STANDARD                              
009000                    VALUE OF FILE-ID IS "ESCENAR.DAT".                    
009100 01  ESC-REGISTRO.                                                        
009200     03  ESC-ID-ESCENARIO         PIC X(12).                              
009300     03  ESC-NOMBRE-INDICADOR     PIC X(60).                              
009400     03  ESC-VALOR                PIC S9(9)V99.                           
009500                                                                          
009600*RENGLON DE RANKING POR ESTRATEGIA Y ESCENARIO (68 POS., VER              
009700*NOTA DE DISEÑO SOBRE LA DISCREPANCIA CON LA PLANILLA DE                  
009800*REQUERIMIENTOS).                                                         
009900 FD  RANKINGS       LABEL RECORD IS STANDARD                              
010000                    VALUE OF FILE-ID IS "RANKINGS.DAT".                   
010100 01  RNK-REGISTRO.                                                        
010200     03  RNK-ID-ESCENARIO         PIC X(12).                              
010300     03  RNK-RANGO                PIC 9(3).                               
010400     03  RNK-NOMBRE-ESTRATEGIA    PIC X(40).                              
010500     03  RNK-SCORE-CRUDO          PIC 9(1)V9(4).                          
010600     03  RNK-SCORE-NORM           PIC 9(1)V9(4).                          
010700     03  RNK-CANT-ACTIVADOS       PIC 9(3).                               
010800                                                                          
010900 FD  LISTADO        LABEL RECORD IS OMITTED.                              
011000 01  LINEA                        PIC X(132).                             
011100                                                                          
011200 WORKING-STORAGE SECTION.                                                 
011300 77  CONFIG-EOF-SW                PIC XXX   VALUE "NO".                   
011400     88 CONFIG-EOF                          VALUE "SI".                   
011500 77  ESC-EOF-SW                   PIC XXX   VALUE "NO".                   
011600     88 ESC-EOF                             VALUE "SI".                   
011700*TABLA DE REGLAS (UNA POR RENGLON DE CONFIGURACION LEIDO).                
011800 01  WS-TAB-REGLAS.                                                       
011900     03  WS-REGLA OCCURS 300 TIMES.                                       
012000         05  REG-ESTRATEGIA       PIC X(40).                              
012100         05  REG-INDICADOR        PIC X(60).                              
012200         05  REG-PESO-CRUDO       PIC S9(3)V9(4) VALUE 0.                 
012300         05  REG-PESO-NORM        PIC 9(1)V9(4)  VALUE 0.                 
012400*TABLA DE ESTRATEGIAS DISTINTAS (PARA NORMALIZAR Y CALIFICAR).            
012500 01  WS-TAB-ESTRATEGIAS.                                                  
012600     03  WS-ESTRATEGIA OCCURS 20 TIMES                                    
012700                        INDEXED BY IND-EST.                               
012800         05  EST-NOMBRE           PIC X(40).                              
012900*TABLA DE INDICADORES DISTINTOS CON SU UMBRAL YA ANALIZADO.               
013000 01  WS-TAB-INDICADORES.                                                  
013100     03  WS-INDICADOR OCCURS 80 TIMES                                     
013200                       INDEXED BY IND-IND.                                
013300         05  IND-NOMBRE           PIC X(60).                              
013400         05  IND-OPCODE           PIC X(2).                               
013500         05  IND-VALOR-UMBRAL     PIC S9(9)V99.                           
013600         05  IND-PARSE-OK         PIC X(1).                               
013700*TABLA DE VALORES OBSERVADOS DEL ESCENARIO QUE SE ESTA                    
013800*CALIFICANDO EN ESTE MOMENTO.                                             
013900 01  WS-TAB-VALORES-ESC.                                                  
014000     03  WS-VALOR-ESC OCCURS 80 TIMES                                     
014100                       INDEXED BY IND-VAL.                                
014200         05  VAL-INDICADOR        PIC X(60).                              
014300         05  VAL-VALOR            PIC S9(9)V99.                           
014400*TABLA DE RESULTADOS (PUNTAJE Y RANGO) DEL ESCENARIO ACTUAL.              
014500 01  WS-TAB-RESULT.                                                       
014600     03  WS-RESULT OCCURS 20 TIMES.                                       
014700         05  RES-ESTRATEGIA       PIC X(40).                              
014800         05  RES-SCORE-CRUDO      PIC 9(1)V9(4) VALUE 0.                  
014900         05  RES-SCORE-NORM       PIC 9(1)V9(4) VALUE 0.                  
015000         05  RES-ACTIVADOS        PIC 9(3)      VALUE 0.                  
015100         05  RES-RANGO            PIC 9(3)      VALUE 0.                  
015200 01  WS-TAB-USADO.                                                        
015300     03  WS-USADO OCCURS 20 TIMES PIC X(2) VALUE "NO".                    
015400 01  WS-TAB-ORDEN.                                                        
015500     03  WS-ORDEN OCCURS 20 TIMES PIC 9(3) COMP VALUE 0.                  
015600*SUBSCRIPTOS Y CONTADORES DE TRABAJO.                                     
015700 77  WS-CANT-REGLAS                PIC 9(3) COMP VALUE 0.                 
015800 77  WS-CANT-ESTRATEGIAS           PIC 9(3) COMP VALUE 0.                 
015900 77  WS-CANT-INDICADORES           PIC 9(3) COMP VALUE 0.                 
016000 77  WS-CANT-VALORES               PIC 9(3) COMP VALUE 0.                 
016100 77  WS-CANT-RESULT                PIC 9(3) COMP VALUE 0.                 
016200 77  WS-SUB-REG                    PIC 9(3) COMP VALUE 0.                 
016300 77  WS-SUB-RES                    PIC 9(3) COMP VALUE 0.                 
016400 77  WS-SUB-REAL                   PIC 9(3) COMP VALUE 0.                 
016500 77  WS-SUB-MAX                    PIC 9(3) COMP VALUE 0.                 
016600 77  WS-RANGO-ACTUAL                PIC 9(3) COMP VALUE 0.                
016700 77  WS-NRO-HOJA                    PIC 9(3) COMP VALUE 0.                
016800*CONTADORES DE CONTROL DEL LOTE.                                          
016900 77  WS-CTL-REGISTROS-LEIDOS       PIC 9(5) COMP VALUE 0.                 
017000 77  WS-CTL-UMBRALES-OK             PIC 9(5) COMP VALUE 0.                
017100 77  WS-CTL-UMBRALES-MAL            PIC 9(5) COMP VALUE 0.                
017200 77  WS-CTL-ESCENARIOS              PIC 9(5) COMP VALUE 0.                
017300 77  WS-CTL-RENGLONES-RANKING       PIC 9(5) COMP VALUE 0.                
017400 77  WS-CONTADOR-ACTIVADOS          PIC 9(3) COMP VALUE 0.                
017500 77  WS-SUMA-ACTIVADOS-ESC          PIC 9(5) COMP VALUE 0.                
017600*CAMPOS DE TRABAJO DE CALIFICACION.                                       
017700 77  WS-VALOR-ENCONTRO-SW           PIC X(2) VALUE "NO".                  
017800     88 WS-VALOR-ENCONTRADO                  VALUE "SI".                  
017900 77  WS-UMBRAL-ENCONTRO-SW          PIC X(2) VALUE "NO".                  
018000     88 WS-UMBRAL-ENCONTRADO                 VALUE "SI".                  
018100 77  WS-CONDICION-SW                PIC X(2) VALUE "NO".                  
018200     88 WS-CONDICION-CUMPLE                  VALUE "SI".                  
018300 77  WS-VALOR-ACTUAL                 PIC S9(9)V99 VALUE 0.                
018400 77  WS-TOTAL-PESO                   PIC S9(4)V9(4) VALUE 0.              
018500 77  WS-SCORE-MAX                    PIC 9(1)V9(4)  VALUE 0.              
018600 77  WS-SCORE-MIN                    PIC 9(1)V9(4)  VALUE 0.              
018700*SENTIDO DE LA NORMALIZACION MIN-MAX (U6 DEL MANUAL GENERAL):             
018800*"SI" MAXIMIZA (ENTRE MAS PUNTAJE MEJOR, EL UNICO SENTIDO QUE             
018900*USA HOY 300-CALIFICAR-ESCENARIO); "NO" INVIERTE PARA UN                  
019000*CRITERIO DE COSTO, DONDE ENTRE MENOS PUNTAJE MEJOR (SIS-0313).           
019100 77  WS-MAXIMIZE-SW                  PIC X(2) VALUE "SI".                 
019200     88 WS-MAXIMIZE                            VALUE "SI".                
019300 77  WS-ESCENARIO-ACTUAL              PIC X(12) VALUE SPACES.             
019400*VISTA DE TEXTO DEL PESO CRUDO, PARA DETECTAR LA PLANILLA SIN             
019500*DILIGENCIAR (PESO EN BLANCO = CERO, REGLA SIS-0121).                     
019600 01  CFG-PESO-CRUDO-ALT REDEFINES CFG-PESO-CRUDO.                         
019700     03  CFG-PESO-CRUDO-TEXTO     PIC X(7).                               
019800*FECHA DE SISTEMA, VISTA COMO TEXTO Y DESCOMPUESTA EN AA/MM/DD            
019900*PARA LA CABECERA DEL LISTADO (ACCEPT FROM DATE, SIN FUNCTION             
020000*CURRENT-DATE - REVISION SIS-0241).                                       
020100 77  WS-FECHA-SISTEMA                PIC 9(6) VALUE 0.                    
020200 01  WS-FECHA-SISTEMA-ALT REDEFINES WS-FECHA-SISTEMA.                     
020300     03  WS-FECHA-SISTEMA-AA      PIC 99.                                 
020400     03  WS-FECHA-SISTEMA-MM      PIC 99.                                 
020500     03  WS-FECHA-SISTEMA-DD      PIC 99.                                 
020600*RESULTADO DEL SUBPGR THRPARSE, VISTO TAMBIEN COMO TEXTO PARA             
020700*LA TRAZA DE AUDITORIA QUE SE DEJA EN PANTALLA.                           
020800 01  WS-THR-RESULTADO.                                                    
020900     03  THR-OPCODE-ARG-WS        PIC X(2).                               
021000     03  THR-VALOR-ARG-WS         PIC S9(9)V99.                           
021100     03  THR-FLAG-ARG-WS          PIC X(1).                               
021200         88 THR-FLAG-OK                      VALUE "Y".                   
021300     03  FILLER                   PIC X(2).                               
021400 01  WS-THR-RESULTADO-ALT REDEFINES WS-THR-RESULTADO                      
021500                           PIC X(14).                                     
021600 77  WS-THR-TEXTO                    PIC X(30) VALUE SPACES.              
021700                                                                          
021800 01  PE1-ENCABE.                                                          
021900     03  FILLER          PIC X(7)  VALUE 'FECHA: '.                       
022000     03  PE1-FECHA-DD    PIC 99.                                          
022100     03  FILLER          PIC X     VALUE '/'.                             
022200     03  PE1-FECHA-MM    PIC 99.                                          
022300     03  FILLER          PIC X     VALUE '/'.                             
022400     03  PE1-FECHA-AA    PIC 99.                                          
022500     03  FILLER          PIC X(97) VALUE SPACES.                          
022600     03  FILLER          PIC X(6)  VALUE 'HOJA: '.                        
022700     03  PE1-HOJA        PIC 999.                                         
022800     03  FILLER          PIC X(11) VALUE SPACES.                          
022900 01  PE2-ENCABE.                                                          
023000     03  FILLER          PIC X(10) VALUE SPACES.                          
023100     03  FILLER          PIC X(10) VALUE 'ESCENARIO:'.                    
023200     03  FILLER          PIC X     VALUE SPACE.                           
023300     03  PE2-ESCENARIO   PIC X(12).                                       
023400     03  FILLER          PIC X(99) VALUE SPACES.                          
023500 01  PE3-ENCABE          PIC X(132) VALUE SPACES.                         
023600 01  PE4-ENCABE.                                                          
023700     03  FILLER          PIC X(1)  VALUE SPACE.                           
023800     03  FILLER          PIC X(3)  VALUE 'RNG'.                           
023900     03  FILLER          PIC X(2)  VALUE SPACES.                          
024000     03  FILLER          PIC X(40) VALUE 'ESTRATEGIA'.                    
024100     03  FILLER          PIC X(2)  VALUE SPACES.                          
024200     03  FILLER          PIC X(6)  VALUE 'CRUDO'.                         
024300     03  FILLER          PIC X(2)  VALUE SPACES.                          
024400     03  FILLER          PIC X(6)  VALUE 'NORMAL'.                        
024500     03  FILLER          PIC X(2)  VALUE SPACES.                          
024600     03  FILLER          PIC X(3)  VALUE 'ACT'.                           
024700     03  FILLER          PIC X(1)  VALUE SPACES.                          
024800     03  FILLER          PIC X(64) VALUE SPACES.                          
024900 01  PE5-ENCABE          PIC X(132) VALUE ALL '_'.                        
025000 01  PTR-DETALLE.                                                         
025100     03  FILLER              PIC X(1).                                    
025200     03  PTR-RANGO            PIC ZZ9.                                    
025300     03  FILLER              PIC X(2).                                    
025400     03  PTR-ESTRATEGIA       PIC X(40).                                  
025500     03  FILLER              PIC X(2).                                    
025600     03  PTR-SCORE-CRUDO      PIC Z.9999.                                 
025700     03  FILLER              PIC X(2).                                    
025800     03  PTR-SCORE-NORM       PIC Z.9999.                                 
025900     03  FILLER              PIC X(2).                                    
026000     03  PTR-ACTIVADOS        PIC ZZ9.                                    
026100     03  FILLER              PIC X(1).                                    
026200     03  FILLER              PIC X(64).                                   
026300 01  PTR-TRAILER.                                                         
026400     03  FILLER      PIC X(2)  VALUE SPACES.                              
026500     03  FILLER      PIC X(18) VALUE 'TOTAL ESTRATEGIAS:'.                
026600     03  PTR-TRAILER-CANT-ESTR PIC ZZ9.                                   
026700     03  FILLER      PIC X(3)  VALUE SPACES.                              
026800     03  FILLER      PIC X(20) VALUE 'TOTAL ACTIVACIONES:'.               
026900     03  PTR-TRAILER-SUMA-ACT  PIC ZZZ9.                                  
027000     03  FILLER      PIC X(3)  VALUE SPACES.                              
027100     03  FILLER      PIC X(13) VALUE 'MEJOR OPCION:'.                     
027200     03  PTR-TRAILER-MEJOR      PIC X(40).                                
027300     03  FILLER      PIC X(26) VALUE SPACES.                              
027400 01  PTR-RESUMEN-1.                                                       
027500     03  FILLER      PIC X(2)  VALUE SPACES.                              
027600     03  FILLER      PIC X(23) VALUE 'ESCENARIOS PROCESADOS:'.            
027700     03  PTR-RES-ESCENARIOS     PIC ZZ9.                                  
027800     03  FILLER      PIC X(3)  VALUE SPACES.                              
027900     03  FILLER      PIC X(23) VALUE 'RENGLONES DE RANKING: '.            
028000     03  PTR-RES-RENGLONES      PIC ZZZZ9.                                
028100     03  FILLER      PIC X(73) VALUE SPACES.                              
028200 01  PTR-RESUMEN-2.                                                       
028300     03  FILLER      PIC X(2)  VALUE SPACES.                              
028400     03  FILLER      PIC X(24) VALUE 'REG. CONFIG LEIDOS:    '.           
028500     03  PTR-RES-REGISTROS      PIC ZZZZ9.                                
028600     03  FILLER      PIC X(3)  VALUE SPACES.                              
028700     03  FILLER      PIC X(14) VALUE 'ESTRATEGIAS: '.                     
028800     03  PTR-RES-ESTRATEGIAS     PIC ZZ9.                                 
028900     03  FILLER      PIC X(3)  VALUE SPACES.                              
029000     03  FILLER      PIC X(13) VALUE 'INDICADORES:'.                      
029100     03  PTR-RES-INDICADORES     PIC ZZ9.                                 
029200     03  FILLER      PIC X(62) VALUE SPACES.                              
029300 01  PTR-RESUMEN-3.                                                       
029400     03  FILLER      PIC X(2)  VALUE SPACES.                              
029500     03  FILLER      PIC X(23) VALUE 'UMBRALES PARSEADOS OK:'.            
029600     03  PTR-RES-UMB-OK          PIC ZZZZ9.                               
029700     03  FILLER      PIC X(3)  VALUE SPACES.                              
029800     03  FILLER      PIC X(23) VALUE 'UMBRALES SIN PARSEAR: '.            
029900     03  PTR-RES-UMB-MAL         PIC ZZZZ9.                               
030000     03  FILLER      PIC X(71) VALUE SPACES.                              
030100                                                                          
030200 PROCEDURE DIVISION.                                                      
030300 COMIENZO.                                                                
030400      PERFORM 010-ABRIR-ARCHIVOS.                                         
030500      PERFORM 080-LEER-CONFIG.                                            
030600      PERFORM 100-CARGAR-CONFIGURACION UNTIL CONFIG-EOF.                  
030700      PERFORM 200-NORMALIZAR-PESOS.                                       
030800      PERFORM 081-LEER-VALOR-ESCENARIO.                                   
030900      PERFORM 400-PROCESAR-ESCENARIOS UNTIL ESC-EOF.                      
031000      PERFORM 900-IMPRIMIR-RESUMEN.                                       
031100      PERFORM 070-CERRAR-ARCHIVOS.                                        
031200      STOP RUN.                                                           
031300*----------------------------------------------------------------         
031400*******                                                                   
031500 010-ABRIR-ARCHIVOS.                                                      
031600*******                                                                   
031700      OPEN INPUT CONFIG-RULES.                                            
031800      IF CONFIG-RULES-ESTADO NOT = ZERO                                   
031900          DISPLAY "ERROR EN OPEN CONFIG-RULES FS: "                       
032000                  CONFIG-RULES-ESTADO                                     
032100          STOP RUN.                                                       
032200      OPEN INPUT ESCENARIOS.                                              
032300      IF ESCENARIOS-ESTADO NOT = ZERO                                     
032400          DISPLAY "ERROR EN OPEN ESCENARIOS FS: "                         
032500                  ESCENARIOS-ESTADO                                       
032600          STOP RUN.                                                       
032700      OPEN OUTPUT RANKINGS.                                               
032800      IF RANKINGS-ESTADO NOT = ZERO                                       
032900          DISPLAY "ERROR EN OPEN RANKINGS FS: " RANKINGS-ESTADO           
033000          STOP RUN.                                                       
033100      OPEN OUTPUT LISTADO.                                                
033200*----------------------------------------------------------------         
033300*******                                                                   
033400 070-CERRAR-ARCHIVOS.                                                     
033500*******                                                                   
033600      CLOSE                                                               
033700          CONFIG-RULES                                                    
033800          ESCENARIOS                                                      
033900          RANKINGS                                                        
034000          LISTADO.                                                        
034100*----------------------------------------------------------------         
034200*******                                                                   
034300 080-LEER-CONFIG.                                                         
034400*******                                                                   
034500      READ CONFIG-RULES                                                   
034600          AT END MOVE "SI" TO CONFIG-EOF-SW.                              
034700      IF CONFIG-RULES-ESTADO NOT = ZERO AND 10                            
034800          DISPLAY "ERROR EN READ CONFIG-RULES FS: "                       
034900                  CONFIG-RULES-ESTADO                                     
035000          STOP RUN.                                                       
035100*----------------------------------------------------------------         
035200*******                                                                   
035300 081-LEER-VALOR-ESCENARIO.                                                
035400*******                                                                   
035500      READ ESCENARIOS                                                     
035600          AT END MOVE "SI" TO ESC-EOF-SW.                                 
035700      IF ESCENARIOS-ESTADO NOT = ZERO AND 10                              
035800          DISPLAY "ERROR EN READ ESCENARIOS FS: "                         
035900                  ESCENARIOS-ESTADO                                       
036000          STOP RUN.                                                       
036100*----------------------------------------------------------------         
036200*SIS-0205 - CARGA DE LA TABLA DE REGLAS, INDICADORES Y                    
036300*ESTRATEGIAS A PARTIR DEL ARCHIVO DE CONFIGURACION (U2 + U1).             
036400*******                                                                   
036500 100-CARGAR-CONFIGURACION.                                                
036600*******                                                                   
036700      ADD 1 TO WS-CTL-REGISTROS-LEIDOS.                                   
036800      MOVE CFG-UMBRAL-TEXTO TO WS-THR-TEXTO.                              
036900      CALL "THRPARSE" USING WS-THR-TEXTO WS-THR-RESULTADO.                
037000      IF THR-FLAG-OK                                                      
037100          ADD 1 TO WS-CTL-UMBRALES-OK                                     
037200      ELSE                                                                
037300          ADD 1 TO WS-CTL-UMBRALES-MAL                                    
037400      END-IF.                                                             
037500      PERFORM 120-BUSCAR-O-AGREGAR-INDICADOR.                             
037600      PERFORM 130-BUSCAR-O-AGREGAR-ESTRATEGIA.                            
037700      PERFORM 140-AGREGAR-REGLA.                                          
037800      PERFORM 080-LEER-CONFIG.                                            
037900*----------------------------------------------------------------         
038000*SIS-0315 - SOLO SE SOBREESCRIBE EL UMBRAL DE UN INDICADOR YA             
038100*CONOCIDO CUANDO EL RENGLON NUEVO SI SE PUDO ANALIZAR; UN                 
038200*RENGLON POSTERIOR ILEGIBLE NO DEBE BORRAR UN UMBRAL BUENO YA             
038300*CARGADO (GANA LA ULTIMA LECTURA QUE SI SE PUDO ANALIZAR).                
038400 120-BUSCAR-O-AGREGAR-INDICADOR.                                          
038500      MOVE 1 TO IND-IND.                                                  
038600      SEARCH WS-INDICADOR                                                 
038700          AT END                                                          
038800              ADD 1 TO WS-CANT-INDICADORES                                
038900              MOVE WS-CANT-INDICADORES TO IND-IND                         
039000              MOVE CFG-NOMBRE-INDICADOR TO IND-NOMBRE(IND-IND)            
039100              MOVE "N" TO IND-PARSE-OK(IND-IND)                           
039200              IF THR-FLAG-OK                                              
039300                  MOVE THR-OPCODE-ARG-WS TO IND-OPCODE(IND-IND)           
039400                  MOVE THR-VALOR-ARG-WS TO                                
039500                      IND-VALOR-UMBRAL(IND-IND)                           
039600                  MOVE THR-FLAG-ARG-WS TO                                 
039700                      IND-PARSE-OK(IND-IND)                               
039800              END-IF                                                      
039900          WHEN IND-NOMBRE(IND-IND) = CFG-NOMBRE-INDICADOR                 
040000              IF THR-FLAG-OK                                              
040100                  MOVE THR-OPCODE-ARG-WS TO IND-OPCODE(IND-IND)           
040200                  MOVE THR-VALOR-ARG-WS TO                                
040300                      IND-VALOR-UMBRAL(IND-IND)                           
040400                  MOVE THR-FLAG-ARG-WS TO                                 
040500                      IND-PARSE-OK(IND-IND)                               
040600              END-IF                                                      
040700      END-SEARCH.                                                         
040800*----------------------------------------------------------------         
040900 130-BUSCAR-O-AGREGAR-ESTRATEGIA.                                         
041000      MOVE 1 TO IND-EST.                                                  
041100      SEARCH WS-ESTRATEGIA                                                
041200          AT END                                                          
041300              ADD 1 TO WS-CANT-ESTRATEGIAS                                
041400              MOVE WS-CANT-ESTRATEGIAS TO IND-EST                         
041500              MOVE CFG-NOMBRE-ESTRATEGIA TO EST-NOMBRE(IND-EST)           
041600          WHEN EST-NOMBRE(IND-EST) = CFG-NOMBRE-ESTRATEGIA                
041700              CONTINUE                                                    
041800      END-SEARCH.                                                         
041900*----------------------------------------------------------------         
042000 140-AGREGAR-REGLA.                                                       
042100      ADD 1 TO WS-CANT-REGLAS.                                            
042200      MOVE CFG-NOMBRE-ESTRATEGIA TO                                       
042300          REG-ESTRATEGIA(WS-CANT-REGLAS).                                 
042400      MOVE CFG-NOMBRE-INDICADOR  TO REG-INDICADOR(WS-CANT-REGLAS).        
042500      IF CFG-PESO-CRUDO-TEXTO = SPACES                                    
042600          MOVE 0 TO REG-PESO-CRUDO(WS-CANT-REGLAS)                        
042700      ELSE                                                                
042800          MOVE CFG-PESO-CRUDO TO REG-PESO-CRUDO(WS-CANT-REGLAS)           
042900      END-IF.                                                             
043000      MOVE 0 TO REG-PESO-NORM(WS-CANT-REGLAS).                            
043100*----------------------------------------------------------------         
043200*SIS-0134 - NORMALIZACION DE PESOS POR ESTRATEGIA (U3). SI EL             
043300*TOTAL DE LA ESTRATEGIA ES CERO LOS PESOS QUEDAN SIN CAMBIO.              
043400*******                                                                   
043500 200-NORMALIZAR-PESOS.                                                    
043600*******                                                                   
043700      PERFORM 210-NORMALIZAR-UNA-ESTRATEGIA                               
043800          VARYING IND-EST FROM 1 BY 1                                     
043900          UNTIL IND-EST > WS-CANT-ESTRATEGIAS.                            
044000*----------------------------------------------------------------         
044100 210-NORMALIZAR-UNA-ESTRATEGIA.                                           
044200      MOVE 0 TO WS-TOTAL-PESO.                                            
044300      PERFORM 211-SUMAR-PESO-REGLA                                        
044400          VARYING WS-SUB-REG FROM 1 BY 1                                  
044500          UNTIL WS-SUB-REG > WS-CANT-REGLAS.                              
044600      IF WS-TOTAL-PESO NOT = 0                                            
044700          PERFORM 212-ASIGNAR-PESO-NORM                                   
044800              VARYING WS-SUB-REG FROM 1 BY 1                              
044900              UNTIL WS-SUB-REG > WS-CANT-REGLAS                           
045000      END-IF.                                                             
045100*----------------------------------------------------------------         
045200 211-SUMAR-PESO-REGLA.                                                    
045300      IF REG-ESTRATEGIA(WS-SUB-REG) = EST-NOMBRE(IND-EST)                 
045400          ADD REG-PESO-CRUDO(WS-SUB-REG) TO WS-TOTAL-PESO                 
045500      END-IF.                                                             
045600*----------------------------------------------------------------         
045700 212-ASIGNAR-PESO-NORM.                                                   
045800      IF REG-ESTRATEGIA(WS-SUB-REG) = EST-NOMBRE(IND-EST)                 
045900          COMPUTE REG-PESO-NORM(WS-SUB-REG) ROUNDED =                     
046000              REG-PESO-CRUDO(WS-SUB-REG) / WS-TOTAL-PESO                  
046100      END-IF.                                                             
046200*----------------------------------------------------------------         
046300*SIS-0205/SIS-0171 - CALIFICACION DE UN ESCENARIO (U5), CON               
046400*EVALUACION DE CONDICION (U4) Y NORMALIZACION MIN-MAX (U6).               
046500*******                                                                   
046600 300-CALIFICAR-ESCENARIO.                                                 
046700*******                                                                   
046800      MOVE 0 TO WS-CANT-RESULT.                                           
046900      PERFORM 310-CALIFICAR-UNA-ESTRATEGIA                                
047000          VARYING IND-EST FROM 1 BY 1                                     
047100          UNTIL IND-EST > WS-CANT-ESTRATEGIAS.                            
047200*----------------------------------------------------------------         
047300 310-CALIFICAR-UNA-ESTRATEGIA.                                            
047400      ADD 1 TO WS-CANT-RESULT.                                            
047500      MOVE EST-NOMBRE(IND-EST) TO RES-ESTRATEGIA(WS-CANT-RESULT).         
047600      MOVE 0 TO RES-SCORE-CRUDO(WS-CANT-RESULT).                          
047700      MOVE 0 TO WS-CONTADOR-ACTIVADOS.                                    
047800      PERFORM 320-CALIFICAR-UNA-REGLA                                     
047900          VARYING WS-SUB-REG FROM 1 BY 1                                  
048000          UNTIL WS-SUB-REG > WS-CANT-REGLAS.                              
048100      MOVE WS-CONTADOR-ACTIVADOS TO RES-ACTIVADOS(WS-CANT-RESULT).        
048200*----------------------------------------------------------------         
048300 320-CALIFICAR-UNA-REGLA.                                                 
048400      IF REG-ESTRATEGIA(WS-SUB-REG) NOT = EST-NOMBRE(IND-EST)             
048500          GO TO 320-EXIT.                                                 
048600      PERFORM 321-BUSCAR-VALOR-INDICADOR.                                 
048700      IF NOT WS-VALOR-ENCONTRADO                                          
048800          GO TO 320-EXIT.                                                 
048900      PERFORM 322-BUSCAR-UMBRAL-INDICADOR.                                
049000      IF (NOT WS-UMBRAL-ENCONTRADO) OR IND-PARSE-OK(IND-IND) = "N"        
049100          PERFORM 340-SUMAR-CONTRIBUCION                                  
049200          GO TO 320-EXIT.                                                 
049300      PERFORM 330-EVALUAR-CONDICION.                                      
049400      IF WS-CONDICION-CUMPLE                                              
049500          PERFORM 340-SUMAR-CONTRIBUCION.                                 
049600 320-EXIT.                                                                
049700      EXIT.                                                               
049800*----------------------------------------------------------------         
049900 321-BUSCAR-VALOR-INDICADOR.                                              
050000      MOVE "NO" TO WS-VALOR-ENCONTRO-SW.                                  
050100      MOVE 1 TO IND-VAL.                                                  
050200      SEARCH WS-VALOR-ESC                                                 
050300          AT END                                                          
050400              CONTINUE                                                    
050500          WHEN VAL-INDICADOR(IND-VAL) = REG-INDICADOR(WS-SUB-REG)         
050600              MOVE "SI" TO WS-VALOR-ENCONTRO-SW                           
050700              MOVE VAL-VALOR(IND-VAL) TO WS-VALOR-ACTUAL                  
050800      END-SEARCH.                                                         
050900*----------------------------------------------------------------         
051000 322-BUSCAR-UMBRAL-INDICADOR.                                             
051100      MOVE "NO" TO WS-UMBRAL-ENCONTRO-SW.                                 
051200      MOVE 1 TO IND-IND.                                                  
051300      SEARCH WS-INDICADOR                                                 
051400          AT END                                                          
051500              CONTINUE                                                    
051600          WHEN IND-NOMBRE(IND-IND) = REG-INDICADOR(WS-SUB-REG)            
051700              MOVE "SI" TO WS-UMBRAL-ENCONTRO-SW                          
051800      END-SEARCH.                                                         
051900*----------------------------------------------------------------         
052000*U4 - EVALUACION DE LA CONDICION DE ACTIVACION DEL INDICADOR.             
052100 330-EVALUAR-CONDICION.                                                   
052200      MOVE "NO" TO WS-CONDICION-SW.                                       
052300      IF IND-OPCODE(IND-IND) = "LT"                                       
052400          IF WS-VALOR-ACTUAL < IND-VALOR-UMBRAL(IND-IND)                  
052500              MOVE "SI" TO WS-CONDICION-SW                                
052600          END-IF                                                          
052700      ELSE                                                                
052800          IF IND-OPCODE(IND-IND) = "LE"                                   
052900              IF WS-VALOR-ACTUAL <= IND-VALOR-UMBRAL(IND-IND)             
053000                  MOVE "SI" TO WS-CONDICION-SW                            
053100              END-IF                                                      
053200          ELSE                                                            
053300              IF IND-OPCODE(IND-IND) = "GT"                               
053400                  IF WS-VALOR-ACTUAL > IND-VALOR-UMBRAL(IND-IND)          
053500                      MOVE "SI" TO WS-CONDICION-SW                        
053600                  END-IF                                                  
053700              ELSE                                                        
053800                  IF IND-OPCODE(IND-IND) = "GE"                           
053900                      IF WS-VALOR-ACTUAL >=                               
054000                          IND-VALOR-UMBRAL(IND-IND)                       
054100                          MOVE "SI" TO WS-CONDICION-SW                    
054200                      END-IF                                              
054300                  ELSE                                                    
054400                      DISPLAY "DENGEVAL - OPERADOR INVALIDO: "            
054500                              IND-OPCODE(IND-IND)                         
054600                      STOP RUN                                            
054700                  END-IF                                                  
054800              END-IF                                                      
054900          END-IF                                                          
055000      END-IF.                                                             
055100*----------------------------------------------------------------         
055200 340-SUMAR-CONTRIBUCION.                                                  
055300      ADD REG-PESO-NORM(WS-SUB-REG)                                       
055400          TO RES-SCORE-CRUDO(WS-CANT-RESULT).                             
055500      ADD 1 TO WS-CONTADOR-ACTIVADOS.                                     
055600*----------------------------------------------------------------         
055700*SIS-0171 - U6, NORMALIZACION MIN-MAX DE LOS PUNTAJES CRUDOS DE           
055800*LAS ESTRATEGIAS DE ESTE ESCENARIO. SIS-0313 - SE RESPETA                 
055900*WS-MAXIMIZE-SW PARA QUE LA RUTINA SIGA VALIENDO EL DIA QUE               
056000*ENTRE UN CRITERIO DE COSTO, AUNQUE HOY SOLO SE INVOCA A                  
056100*MAXIMIZAR.                                                               
056200*******                                                                   
056300 350-NORMALIZAR-PUNTAJES.                                                 
056400*******                                                                   
056500      IF WS-CANT-RESULT = 0                                               
056600          GO TO 350-EXIT.                                                 
056700      MOVE RES-SCORE-CRUDO(1) TO WS-SCORE-MAX.                            
056800      MOVE RES-SCORE-CRUDO(1) TO WS-SCORE-MIN.                            
056900      PERFORM 351-BUSCAR-MAX-MIN                                          
057000          VARYING WS-SUB-RES FROM 2 BY 1                                  
057100          UNTIL WS-SUB-RES > WS-CANT-RESULT.                              
057200      IF WS-SCORE-MAX = WS-SCORE-MIN                                      
057300          PERFORM 352-FIJAR-NORM-UNO                                      
057400              VARYING WS-SUB-RES FROM 1 BY 1                              
057500              UNTIL WS-SUB-RES > WS-CANT-RESULT                           
057600      ELSE                                                                
057700          PERFORM 353-CALCULAR-NORM                                       
057800              VARYING WS-SUB-RES FROM 1 BY 1                              
057900              UNTIL WS-SUB-RES > WS-CANT-RESULT                           
058000      END-IF.                                                             
058100 350-EXIT.                                                                
058200      EXIT.                                                               
058300*----------------------------------------------------------------         
058400 351-BUSCAR-MAX-MIN.                                                      
058500      IF RES-SCORE-CRUDO(WS-SUB-RES) > WS-SCORE-MAX                       
058600          MOVE RES-SCORE-CRUDO(WS-SUB-RES) TO WS-SCORE-MAX                
058700      END-IF.                                                             
058800      IF RES-SCORE-CRUDO(WS-SUB-RES) < WS-SCORE-MIN                       
058900          MOVE RES-SCORE-CRUDO(WS-SUB-RES) TO WS-SCORE-MIN                
059000      END-IF.                                                             
059100*SIS-0318 - CUANDO MAX=MIN TODOS LOS PUNTAJES SON IGUALES Y EL            
059200*VALOR NORMALIZADO ES 1.0000 SIN IMPORTAR EL SENTIDO DE                   
059300*WS-MAXIMIZE-SW; LA INVERSION (1-NORM) SOLO APLICA EN EL CASO             
059400*NO DEGENERADO DE 353.                                                    
059500*----------------------------------------------------------------         
059600 352-FIJAR-NORM-UNO.                                                      
059700      MOVE 1.0000 TO RES-SCORE-NORM(WS-SUB-RES).                          
059800*----------------------------------------------------------------         
059900 353-CALCULAR-NORM.                                                       
060000      IF WS-MAXIMIZE                                                      
060100          COMPUTE RES-SCORE-NORM(WS-SUB-RES) ROUNDED =                    
060200              (RES-SCORE-CRUDO(WS-SUB-RES) - WS-SCORE-MIN) /              
060300              (WS-SCORE-MAX - WS-SCORE-MIN)                               
060400      ELSE                                                                
060500          COMPUTE RES-SCORE-NORM(WS-SUB-RES) ROUNDED =                    
060600              1 - ((RES-SCORE-CRUDO(WS-SUB-RES) - WS-SCORE-MIN) /         
060700              (WS-SCORE-MAX - WS-SCORE-MIN))                              
060800      END-IF.                                                             
060900*----------------------------------------------------------------         
061000*ORDENAMIENTO DE LAS ESTRATEGIAS POR PUNTAJE CRUDO DESCENDENTE,           
061100*CONSERVANDO EL ORDEN DE CONFIGURACION EN CASO DE EMPATE.                 
061200*******                                                                   
061300 360-ORDENAR-RESULTADOS.                                                  
061400*******                                                                   
061500      PERFORM 361-LIMPIAR-USADO                                           
061600          VARYING WS-SUB-RES FROM 1 BY 1                                  
061700          UNTIL WS-SUB-RES > WS-CANT-RESULT.                              
061800      PERFORM 362-ASIGNAR-UN-RANGO                                        
061900          VARYING WS-RANGO-ACTUAL FROM 1 BY 1                             
062000          UNTIL WS-RANGO-ACTUAL > WS-CANT-RESULT.                         
062100*----------------------------------------------------------------         
062200 361-LIMPIAR-USADO.                                                       
062300      MOVE "NO" TO WS-USADO(WS-SUB-RES).                                  
062400*----------------------------------------------------------------         
062500 362-ASIGNAR-UN-RANGO.                                                    
062600      MOVE 0 TO WS-SUB-MAX.                                               
062700      PERFORM 363-BUSCAR-MAYOR-NO-USADO                                   
062800          VARYING WS-SUB-RES FROM 1 BY 1                                  
062900          UNTIL WS-SUB-RES > WS-CANT-RESULT.                              
063000      MOVE WS-RANGO-ACTUAL TO RES-RANGO(WS-SUB-MAX).                      
063100      MOVE "SI" TO WS-USADO(WS-SUB-MAX).                                  
063200      MOVE WS-SUB-MAX TO WS-ORDEN(WS-RANGO-ACTUAL).                       
063300*----------------------------------------------------------------         
063400 363-BUSCAR-MAYOR-NO-USADO.                                               
063500      IF WS-USADO(WS-SUB-RES) = "NO"                                      
063600          IF WS-SUB-MAX = 0                                               
063700              MOVE WS-SUB-RES TO WS-SUB-MAX                               
063800          ELSE                                                            
063900              IF RES-SCORE-CRUDO(WS-SUB-RES) >                            
064000                  RES-SCORE-CRUDO(WS-SUB-MAX)                             
064100                  MOVE WS-SUB-RES TO WS-SUB-MAX                           
064200              END-IF                                                      
064300          END-IF                                                          
064400      END-IF.                                                             
064500*----------------------------------------------------------------         
064600*SIS-0121/SIS-0259 - PROCESO PRINCIPAL POR ESCENARIO (U8), CON            
064700*QUIEBRE DE CONTROL POR ESC-ID-ESCENARIO (ANTES ERA POR PATENTE           
064800*EN EL PROGRAMA ORIGINAL DE ALQUILERES).                                  
064900*******                                                                   
065000 400-PROCESAR-ESCENARIOS.                                                 
065100*******                                                                   
065200      MOVE ESC-ID-ESCENARIO TO WS-ESCENARIO-ACTUAL.                       
065300      MOVE 0 TO WS-CANT-VALORES.                                          
065400      PERFORM 410-CARGAR-VALORES-ESCENARIO                                
065500          UNTIL ESC-EOF                                                   
065600             OR ESC-ID-ESCENARIO NOT = WS-ESCENARIO-ACTUAL.               
065700      PERFORM 300-CALIFICAR-ESCENARIO.                                    
065800      PERFORM 350-NORMALIZAR-PUNTAJES.                                    
065900      PERFORM 360-ORDENAR-RESULTADOS.                                     
066000      PERFORM 500-ESCRIBIR-CABECERA.                                      
066100      PERFORM 510-ESCRIBIR-DETALLE                                        
066200          VARYING WS-SUB-RES FROM 1 BY 1                                  
066300          UNTIL WS-SUB-RES > WS-CANT-RESULT.                              
066400      PERFORM 520-ESCRIBIR-TRAILER-ESCENARIO.                             
066500      PERFORM 430-ESCRIBIR-RANKINGS                                       
066600          VARYING WS-SUB-RES FROM 1 BY 1                                  
066700          UNTIL WS-SUB-RES > WS-CANT-RESULT.                              
066800      ADD 1 TO WS-CTL-ESCENARIOS.                                         
066900*----------------------------------------------------------------         
067000 410-CARGAR-VALORES-ESCENARIO.                                            
067100      ADD 1 TO WS-CANT-VALORES.                                           
067200      MOVE ESC-NOMBRE-INDICADOR TO VAL-INDICADOR(WS-CANT-VALORES).        
067300      MOVE ESC-VALOR            TO VAL-VALOR(WS-CANT-VALORES).            
067400      PERFORM 081-LEER-VALOR-ESCENARIO.                                   
067500*----------------------------------------------------------------         
067600 430-ESCRIBIR-RANKINGS.                                                   
067700      MOVE WS-ORDEN(WS-SUB-RES) TO WS-SUB-REAL.                           
067800      MOVE WS-ESCENARIO-ACTUAL          TO RNK-ID-ESCENARIO.              
067900      MOVE RES-RANGO(WS-SUB-REAL)       TO RNK-RANGO.                     
068000      MOVE RES-ESTRATEGIA(WS-SUB-REAL) TO                                 
068100          RNK-NOMBRE-ESTRATEGIA.                                          
068200      MOVE RES-SCORE-CRUDO(WS-SUB-REAL) TO RNK-SCORE-CRUDO.               
068300      MOVE RES-SCORE-NORM(WS-SUB-REAL)  TO RNK-SCORE-NORM.                
068400      MOVE RES-ACTIVADOS(WS-SUB-REAL)   TO RNK-CANT-ACTIVADOS.            
068500      WRITE RNK-REGISTRO.                                                 
068600      IF RANKINGS-ESTADO NOT = ZERO AND 10                                
068700          DISPLAY "ERROR EN WRITE RANKINGS FS: " RANKINGS-ESTADO          
068800          STOP RUN.                                                       
068900      ADD 1 TO WS-CTL-RENGLONES-RANKING.                                  
069000*----------------------------------------------------------------         
069100*REPORTE DE RANKING POR ESCENARIO (CABECERA / DETALLE / TOTAL).           
069200*******                                                                   
069300 500-ESCRIBIR-CABECERA.                                                   
069400*******                                                                   
069500      ACCEPT WS-FECHA-SISTEMA FROM DATE.                                  
069600      ADD 1 TO WS-NRO-HOJA.                                               
069700      MOVE WS-FECHA-SISTEMA-DD TO PE1-FECHA-DD.                           
069800      MOVE WS-FECHA-SISTEMA-MM TO PE1-FECHA-MM.                           
069900      MOVE WS-FECHA-SISTEMA-AA TO PE1-FECHA-AA.                           
070000      MOVE WS-NRO-HOJA         TO PE1-HOJA.                               
070100      WRITE LINEA FROM PE1-ENCABE AFTER ADVANCING C01.                    
070200      MOVE WS-ESCENARIO-ACTUAL TO PE2-ESCENARIO.                          
070300      WRITE LINEA FROM PE2-ENCABE.                                        
070400      WRITE LINEA FROM PE3-ENCABE.                                        
070500      WRITE LINEA FROM PE4-ENCABE.                                        
070600      WRITE LINEA FROM PE5-ENCABE.                                        
070700      MOVE 0 TO WS-SUMA-ACTIVADOS-ESC.                                    
070800*----------------------------------------------------------------         
070900 510-ESCRIBIR-DETALLE.                                                    
071000      MOVE WS-ORDEN(WS-SUB-RES)            TO WS-SUB-REAL.                
071100      MOVE WS-SUB-RES                      TO PTR-RANGO.                  
071200      MOVE RES-ESTRATEGIA(WS-SUB-REAL)     TO PTR-ESTRATEGIA.             
071300      MOVE RES-SCORE-CRUDO(WS-SUB-REAL)    TO PTR-SCORE-CRUDO.            
071400      MOVE RES-SCORE-NORM(WS-SUB-REAL)     TO PTR-SCORE-NORM.             
071500      MOVE RES-ACTIVADOS(WS-SUB-REAL)      TO PTR-ACTIVADOS.              
071600      WRITE LINEA FROM PTR-DETALLE.                                       
071700      ADD RES-ACTIVADOS(WS-SUB-REAL) TO WS-SUMA-ACTIVADOS-ESC.            
071800*----------------------------------------------------------------         
071900 520-ESCRIBIR-TRAILER-ESCENARIO.                                          
072000      MOVE WS-CANT-RESULT           TO PTR-TRAILER-CANT-ESTR.             
072100      MOVE WS-SUMA-ACTIVADOS-ESC    TO PTR-TRAILER-SUMA-ACT.              
072200      MOVE RES-ESTRATEGIA(WS-ORDEN(1)) TO PTR-TRAILER-MEJOR.              
072300      WRITE LINEA FROM PTR-TRAILER.                                       
072400      WRITE LINEA FROM PE3-ENCABE.                                        
072500*----------------------------------------------------------------         
072600*RESUMEN DEL LOTE AL FINAL DE LA CORRIDA (TOTALES DE CONTROL).            
072700*******                                                                   
072800 900-IMPRIMIR-RESUMEN.                                                    
072900*******                                                                   
073000      ACCEPT WS-FECHA-SISTEMA FROM DATE.                                  
073100      ADD 1 TO WS-NRO-HOJA.                                               
073200      MOVE WS-FECHA-SISTEMA-DD TO PE1-FECHA-DD.                           
073300      MOVE WS-FECHA-SISTEMA-MM TO PE1-FECHA-MM.                           
073400      MOVE WS-FECHA-SISTEMA-AA TO PE1-FECHA-AA.                           
073500      MOVE WS-NRO-HOJA         TO PE1-HOJA.                               
073600      WRITE LINEA FROM PE1-ENCABE AFTER ADVANCING C01.                    
073700      MOVE WS-CTL-ESCENARIOS         TO PTR-RES-ESCENARIOS.               
073800      MOVE WS-CTL-RENGLONES-RANKING  TO PTR-RES-RENGLONES.                
073900      WRITE LINEA FROM PTR-RESUMEN-1.                                     
074000      MOVE WS-CTL-REGISTROS-LEIDOS   TO PTR-RES-REGISTROS.                
074100      MOVE WS-CANT-ESTRATEGIAS       TO PTR-RES-ESTRATEGIAS.              
074200      MOVE WS-CANT-INDICADORES       TO PTR-RES-INDICADORES.              
074300      WRITE LINEA FROM PTR-RESUMEN-2.                                     
074400      MOVE WS-CTL-UMBRALES-OK        TO PTR-RES-UMB-OK.                   
074500      MOVE WS-CTL-UMBRALES-MAL       TO PTR-RES-UMB-MAL.                  
074600      WRITE LINEA FROM PTR-RESUMEN-3.                                     
074700      DISPLAY "DENGEVAL - TRAZA RESULTADO ULTIMO UMBRAL: "                
074800              WS-THR-RESULTADO-ALT.                                       
074900*----------------------------------------------------------------         
075000 END PROGRAM DENGEVAL.                                                    
