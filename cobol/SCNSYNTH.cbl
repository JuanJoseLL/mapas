000100*****************************************************************         
000200*PROGRAMA:   SCNSYNTH                                                     
000300*PROPOSITO:  SINTETIZA, A PARTIR DE LOS UMBRALES DE LA TABLA DE           
000400*CONFIGURACION, LOS VALORES DE INDICADOR QUE CORRESPONDEN A CADA          
000500*NIVEL DE RIESGO ESCALADO (BAJO/MODERADO/ALTO/EMERGENCIA), PARA           
000600*ALIMENTAR LOS ESCENARIOS DE PRUEBA SIN DEPENDER DE LA PLANILLA.          
000700*****************************************************************         
000800*BITACORA DE MODIFICACIONES                                               
000900*----------------------------------------------------------------         
001000*FECHA     PROGRAMADOR  TICKET    DESCRIPCION                             
001100*----------------------------------------------------------------         
001200*11/11/92  M.LOPEZ      SIS-0138  VERSION INICIAL, TOMADA DEL     SIS-0138
001300*         ESQUEMA DE TABLA DE MARCAS POR PATENTE (AHORA POR       SIS-0138
001400*         PRIORIDAD DE INDICADOR)                                 SIS-0138
001500*09/06/95  M.LOPEZ      SIS-0188  SE AGREGA EL ORDENAMIENTO POR   SIS-0188
001600*         PRIORIDAD DE INDICADOR CON LAS DOCE PALABRAS CLAVE      SIS-0188
001700*         DE LA OFICINA DE VIGILANCIA EPIDEMIOLOGICA              SIS-0188
001800*30/10/98  J.VALDERRAMA SIS-0242  REVISION DE AÑO 2000 - LA       SIS-0242
001900*         TRAZA DE FECHA AHORA SALE DE ACCEPT FROM DATE           SIS-0242
002000*14/02/03  H.MOSQUERA   SIS-0291  LIMPIEZA GENERAL Y AJUSTE DE    SIS-0291
002100*         TABLAS PARA EL NUEVO COMPILADOR                         SIS-0291
002200*15/03/05  H.MOSQUERA   SIS-0312  LA CLASIFICACION POR PALABRA    SIS-0312
002300*         CLAVE NO RECONOCIA LOS INDICADORES CUANDO LA BRIGADA    SIS-0312
002400*         LOS DIGITABA EN MINUSCULA O MEZCLADO - SE PLIEGA A      SIS-0312
002500*         MAYUSCULAS UNA COPIA ANTES DE COMPARAR                  SIS-0312
002600*03/05/05  H.MOSQUERA   SIS-0317  WS-VALOR-CALC SOLO TENIA DOS    SIS-0317
002700*         DECIMALES Y EL PRODUCTO UMBRAL*1.30/0.70 YA QUEDABA     SIS-0317
002800*         TRUNCADO ANTES DE LLEGAR AL REDONDEO DE 261 - SE        SIS-0317
002900*         AMPLIA A CUATRO DECIMALES PARA QUE LA MULTIPLICACION    SIS-0317
003000*         QUEDE EXACTA Y EL REDONDEO SE HAGA UNA SOLA VEZ         SIS-0317
003100*----------------------------------------------------------------         
003200*****************************************************************         
003300 IDENTIFICATION DIVISION.                                                 
003400 PROGRAM-ID.    SCNSYNTH.                                                 
003500 AUTHOR.        M. LOPEZ.                                                 
003600 INSTALLATION.  SECRETARIA DE SALUD MUNICIPAL DE CALI.                    
003700 DATE-WRITTEN.  11/11/92.                                                 
003800 DATE-COMPILED.                                                           
003900 SECURITY.      CONFIDENCIAL - USO INTERNO SECRETARIA DE SALUD.           
004000*****************************************************************         
004100 ENVIRONMENT DIVISION.                                                    
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT CONFIG-RULES  ASSIGN TO DISK                                  
004500                           ORGANIZATION IS LINE SEQUENTIAL                
004600                           FILE STATUS IS CONFIG-RULES-ESTADO.            
004700                                                                          
004800     SELECT SINTETICOS    ASSIGN TO DISK                                  
004900                           ORGANIZATION IS LINE SEQUENTIAL                
005000                           FILE STATUS IS SINTETICOS-ESTADO.              
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300*REGISTRO DE REGLA ESTRATEGIA/INDICADOR, IDENTICO AL DE DENGEVAL          
005400*(161 POSICIONES). AQUI SOLO INTERESAN EL INDICADOR Y EL UMBRAL.          
005500 FD  CONFIG-RULES   LABEL RECORD IS STANDARD                              
005600                    VALUE OF FILE-ID IS "CONFIG.DAT".                     
005700 01  CFG-REGISTRO.                                                        
005800     03  CFG-NOMBRE-ESTRATEGIA    PIC X(40).                              
005900     03  CFG-NOMBRE-INDICADOR     PIC X(60).                              
006000     03  CFG-PESO-CRUDO           PIC S9(3)V9(4).                         
006100     03  CFG-UMBRAL-TEXTO         PIC X(30).                              
006200     03  CFG-DOMINIO              PIC X(20).                              
006300     03  FILLER                   PIC X(4).                               
006400                                                                          
006500*RENGLON SINTETICO DE SALIDA, UNO POR NIVEL DE RIESGO Y POR               
006600*INDICADOR (89 POSICIONES, VER NOTA DE DISEÑO).                           
006700 FD  SINTETICOS     LABEL RECORD IS STANDARD                              
006800                    VALUE OF FILE-ID IS "SINTETIC.DAT".                   
006900 01  SINT-REGISTRO.                                                       
007000     03  SINT-NIVEL               PIC X(16).                              
007100     03  SINT-INDICADOR           PIC X(60).                              
007200     03  SINT-CRITICO             PIC X(1).                               
007300     03  SINT-VALOR               PIC S9(9)V99.                           
007400     03  FILLER                   PIC X(1).                               
007500                                                                          
007600 WORKING-STORAGE SECTION.                                                 
007700 77  CONFIG-EOF-SW                PIC XXX   VALUE "NO".                   
007800     88 CONFIG-EOF                          VALUE "SI".                   
007900*TABLA DE INDICADORES DISTINTOS CON SU UMBRAL YA ANALIZADO Y LA           
008000*PRIORIDAD DE ORDEN QUE SE LE ASIGNA EN EL PASO 200.                      
008100 01  WS-TAB-INDICADORES.                                                  
008200     03  WS-INDICADOR OCCURS 80 TIMES                                     
008300                       INDEXED BY IND-IND.                                
008400         05  IND-NOMBRE           PIC X(60).                              
008500         05  IND-OPCODE           PIC X(2).                               
008600         05  IND-VALOR-UMBRAL     PIC S9(9)V99.                           
008700         05  IND-PARSE-OK         PIC X(1).                               
008800         05  IND-PRIORIDAD        PIC 9(2)  COMP VALUE 13.                
008900 01  WS-TAB-USADO.                                                        
009000     03  WS-USADO OCCURS 80 TIMES PIC X(2) VALUE "NO".                    
009100 01  WS-TAB-ORDEN.                                                        
009200     03  WS-ORDEN OCCURS 80 TIMES PIC 9(3) COMP VALUE 0.                  
009300*LISTA FIJA DE INDICADORES DE TIPO CONTEO, CUYO VALOR SINTETICO           
009400*SE REDONDEA A ENTERO EN LUGAR DE A DOS DECIMALES (SIS-0188).             
009500 01  WS-LISTA-ENTEROS-TEXTO.                                              
009600     03  FILLER  PIC X(60)                                                
009700         VALUE "NUMERO DE CASOS POR SEMANA EPIDEMIOLOGICA".               
009800     03  FILLER  PIC X(60) VALUE "MUERTES PROBABLES".                     
009900     03  FILLER  PIC X(60) VALUE "SEROTIPOS CIRCULANTES".                 
010000     03  FILLER  PIC X(60)                                                
010100         VALUE "ZONA DEL CANAL ENDEMICO (SITUACION)".                     
010200     03  FILLER  PIC X(60) VALUE "TIPO DE BROTE".                         
010300     03  FILLER  PIC X(60)                                                
010400         VALUE "INICIO Y MANTENIMIENTO DE BROTE HISTORICO".               
010500     03  FILLER  PIC X(60)                                                
010600         VALUE "NUMERO DE ORGANIZACIONES SOCIALES".                       
010700     03  FILLER  PIC X(60)                                                
010800         VALUE "FRECUENCIA DE RECOLECCION DE RESIDUOS SOLIDOS".           
010900 01  WS-TAB-ENTEROS REDEFINES WS-LISTA-ENTEROS-TEXTO.                     
011000     03  WS-ENTERO OCCURS 8 TIMES                                         
011100                    INDEXED BY IND-ENT            PIC X(60).              
011200*LISTA FIJA DE LOS CUATRO NIVELES DE RIESGO CON SU FRACCION DE            
011300*INDICADORES CRITICOS (SIS-0188).                                         
011400 01  WS-LISTA-NIVELES-TEXTO.                                              
011500     03  FILLER  PIC X(16) VALUE "BAJO_RIESGO".                           
011600     03  FILLER  PIC 9V99  VALUE 0.10.                                    
011700     03  FILLER  PIC X(16) VALUE "RIESGO_MODERADO".                       
011800     03  FILLER  PIC 9V99  VALUE 0.35.                                    
011900     03  FILLER  PIC X(16) VALUE "ALTO_RIESGO".                           
012000     03  FILLER  PIC 9V99  VALUE 0.60.                                    
012100     03  FILLER  PIC X(16) VALUE "EMERGENCIA".                            
012200     03  FILLER  PIC 9V99  VALUE 0.90.                                    
012300 01  WS-TAB-NIVELES REDEFINES WS-LISTA-NIVELES-TEXTO.                     
012400     03  WS-NIVEL OCCURS 4 TIMES.                                         
012500         05  NIVEL-ID             PIC X(16).                              
012600         05  NIVEL-FRACCION        PIC 9V99.                              
012700*RESULTADO DEL SUBPGR THRPARSE, VISTO TAMBIEN COMO TEXTO PARA             
012800*LA TRAZA DE AUDITORIA QUE SE DEJA EN PANTALLA.                           
012900 01  WS-THR-RESULTADO.                                                    
013000     03  THR-OPCODE-ARG-WS        PIC X(2).                               
013100     03  THR-VALOR-ARG-WS         PIC S9(9)V99.                           
013200     03  THR-FLAG-ARG-WS          PIC X(1).                               
013300         88 THR-FLAG-OK                      VALUE "Y".                   
013400     03  FILLER                   PIC X(2).                               
013500 01  WS-THR-RESULTADO-ALT REDEFINES WS-THR-RESULTADO                      
013600                           PIC X(14).                                     
013700 77  WS-THR-TEXTO                    PIC X(30) VALUE SPACES.              
013800*FECHA DE SISTEMA, VISTA COMO TEXTO Y DESCOMPUESTA EN AA/MM/DD            
013900*PARA LA TRAZA DE CORRIDA (ACCEPT FROM DATE, SIN FUNCTION                 
014000*CURRENT-DATE - REVISION SIS-0242).                                       
014100 77  WS-FECHA-SISTEMA                PIC 9(6) VALUE 0.                    
014200 01  WS-FECHA-SISTEMA-ALT REDEFINES WS-FECHA-SISTEMA.                     
014300     03  WS-FECHA-SISTEMA-AA      PIC 99.                                 
014400     03  WS-FECHA-SISTEMA-MM      PIC 99.                                 
014500     03  WS-FECHA-SISTEMA-DD      PIC 99.                                 
014600*SUBSCRIPTOS, CONTADORES Y CAMPOS DE TRABAJO DEL CALCULO.                 
014700 77  WS-CANT-INDICADORES           PIC 9(3) COMP VALUE 0.                 
014800 77  WS-CANT-CRITICOS              PIC 9(3) COMP VALUE 0.                 
014900 77  WS-CANT-SINTETICOS            PIC 9(5) COMP VALUE 0.                 
015000 77  WS-CTL-REGISTROS-LEIDOS       PIC 9(5) COMP VALUE 0.                 
015100 77  WS-CTL-UMBRALES-OK            PIC 9(5) COMP VALUE 0.                 
015200 77  WS-CTL-UMBRALES-MAL           PIC 9(5) COMP VALUE 0.                 
015300 77  WS-SUB                        PIC 9(3) COMP VALUE 0.                 
015400 77  WS-SUB-AUX                    PIC 9(3) COMP VALUE 0.                 
015500 77  WS-SUB-MIN                    PIC 9(3) COMP VALUE 0.                 
015600 77  WS-SUB-REAL                   PIC 9(3) COMP VALUE 0.                 
015700 77  WS-SUB-NIVEL                  PIC 9(1) COMP VALUE 0.                 
015800 77  WS-OCURR                      PIC 9(2) COMP VALUE 0.                 
015900 77  WS-NOMBRE-MAYUS                PIC X(60) VALUE SPACES.               
016000 77  WS-VALOR-CALC                 PIC S9(9)V9999 VALUE 0.                
016100 77  WS-VALOR-FINAL                PIC S9(9)V99 VALUE 0.                  
016200 77  WS-VALOR-ENTERO               PIC S9(9)     COMP VALUE 0.            
016300 77  WS-CRITICO-FLAG                PIC X(1) VALUE "N".                   
016400 77  WS-ES-ENTERO-SW                PIC X(2) VALUE "NO".                  
016500     88 WS-ES-ENTERO                          VALUE "SI".                 
016600                                                                          
016700 PROCEDURE DIVISION.                                                      
016800 COMIENZO.                                                                
016900      PERFORM 010-ABRIR-ARCHIVOS.                                         
017000      PERFORM 100-CARGAR-CONFIGURACION.                                   
017100      PERFORM 200-ORDENAR-INDICADORES.                                    
017200      PERFORM 230-PROCESAR-NIVELES.                                       
017300      PERFORM 900-IMPRIMIR-RESUMEN.                                       
017400      PERFORM 070-CERRAR-ARCHIVOS.                                        
017500      STOP RUN.                                                           
017600*-----------------------------------------------------------------        
017700*******                                                                   
017800 010-ABRIR-ARCHIVOS.                                                      
017900*******                                                                   
018000      OPEN INPUT CONFIG-RULES.                                            
018100      IF CONFIG-RULES-ESTADO NOT = ZERO                                   
018200          DISPLAY "ERROR EN OPEN CONFIG-RULES FS: "                       
018300                  CONFIG-RULES-ESTADO                                     
018400          STOP RUN.                                                       
018500      OPEN OUTPUT SINTETICOS.                                             
018600      IF SINTETICOS-ESTADO NOT = ZERO                                     
018700          DISPLAY "ERROR EN OPEN SINTETICOS FS: "                         
018800                  SINTETICOS-ESTADO                                       
018900          STOP RUN.                                                       
019000*-----------------------------------------------------------------        
019100*******                                                                   
019200 070-CERRAR-ARCHIVOS.                                                     
019300*******                                                                   
019400      CLOSE                                                               
019500          CONFIG-RULES                                                    
019600          SINTETICOS.                                                     
019700*-----------------------------------------------------------------        
019800*******                                                                   
019900 080-LEER-CONFIG.                                                         
020000*******                                                                   
020100      READ CONFIG-RULES                                                   
020200          AT END MOVE "SI" TO CONFIG-EOF-SW.                              
020300      IF CONFIG-RULES-ESTADO NOT = ZERO AND 10                            
020400          DISPLAY "ERROR EN READ CONFIG-RULES FS: "                       
020500                  CONFIG-RULES-ESTADO                                     
020600          STOP RUN.                                                       
020700*-----------------------------------------------------------------        
020800*SIS-0138 - CARGA DE LA TABLA DE INDICADORES A PARTIR DEL                 
020900*ARCHIVO DE CONFIGURACION (U2 + U1, VERSION PROPIA DE SCNSYNTH).          
021000*******                                                                   
021100 100-CARGAR-CONFIGURACION.                                                
021200*******                                                                   
021300      PERFORM 080-LEER-CONFIG.                                            
021400      PERFORM 110-PROCESAR-UN-REGISTRO UNTIL CONFIG-EOF.                  
021500*-----------------------------------------------------------------        
021600 110-PROCESAR-UN-REGISTRO.                                                
021700      ADD 1 TO WS-CTL-REGISTROS-LEIDOS.                                   
021800      MOVE CFG-UMBRAL-TEXTO TO WS-THR-TEXTO.                              
021900      CALL "THRPARSE" USING WS-THR-TEXTO WS-THR-RESULTADO.                
022000      IF THR-FLAG-OK                                                      
022100          ADD 1 TO WS-CTL-UMBRALES-OK                                     
022200      ELSE                                                                
022300          ADD 1 TO WS-CTL-UMBRALES-MAL                                    
022400      END-IF.                                                             
022500      PERFORM 120-BUSCAR-O-AGREGAR-INDICADOR.                             
022600      PERFORM 080-LEER-CONFIG.                                            
022700*-----------------------------------------------------------------        
022800 120-BUSCAR-O-AGREGAR-INDICADOR.                                          
022900      MOVE 1 TO IND-IND.                                                  
023000      SEARCH WS-INDICADOR                                                 
023100          AT END                                                          
023200              ADD 1 TO WS-CANT-INDICADORES                                
023300              MOVE WS-CANT-INDICADORES TO IND-IND                         
023400              MOVE CFG-NOMBRE-INDICADOR TO IND-NOMBRE(IND-IND)            
023500              MOVE THR-OPCODE-ARG-WS    TO IND-OPCODE(IND-IND)            
023600              MOVE THR-VALOR-ARG-WS TO                                    
023700                  IND-VALOR-UMBRAL(IND-IND)                               
023800              MOVE THR-FLAG-ARG-WS      TO IND-PARSE-OK(IND-IND)          
023900          WHEN IND-NOMBRE(IND-IND) = CFG-NOMBRE-INDICADOR                 
024000              MOVE THR-OPCODE-ARG-WS    TO IND-OPCODE(IND-IND)            
024100              MOVE THR-VALOR-ARG-WS TO                                    
024200                  IND-VALOR-UMBRAL(IND-IND)                               
024300              MOVE THR-FLAG-ARG-WS      TO IND-PARSE-OK(IND-IND)          
024400      END-SEARCH.                                                         
024500*-----------------------------------------------------------------        
024600*SIS-0188 - ORDEN DE PRIORIDAD DE LOS INDICADORES SEGUN LAS DOCE          
024700*PALABRAS CLAVE DE LA OFICINA DE VIGILANCIA (U7, PASO 2).                 
024800*******                                                                   
024900 200-ORDENAR-INDICADORES.                                                 
025000*******                                                                   
025100      PERFORM 210-CLASIFICAR-PRIORIDAD-TODOS                              
025200          VARYING WS-SUB FROM 1 BY 1                                      
025300          UNTIL WS-SUB > WS-CANT-INDICADORES.                             
025400      PERFORM 220-ORDENAR-POR-PRIORIDAD.                                  
025500*-----------------------------------------------------------------        
025600 210-CLASIFICAR-PRIORIDAD-TODOS.                                          
025700      PERFORM 211-CLASIFICAR-UNA-PRIORIDAD.                               
025800*-----------------------------------------------------------------        
025900*LAS PALABRAS CLAVE SE BUSCAN CON INSPECT TALLYING SOBRE UNA              
026000*COPIA EN MAYUSCULAS DEL NOMBRE, PORQUE LA PLANILLA DE VIGILANCIA         
026100*LA DIGITAN DISTINTAS BRIGADAS Y NO SIEMPRE RESPETAN LA GRAFIA            
026200*OFICIAL DEL INDICADOR (SIS-0312). SE PLIEGA SOLO LA COPIA DE             
026300*TRABAJO, NO IND-NOMBRE, PARA QUE 240-ESCRIBIR-UN-INDICADOR SIGA          
026400*GRABANDO EL NOMBRE TAL COMO LLEGO DE LA PLANILLA.                        
026500 211-CLASIFICAR-UNA-PRIORIDAD.                                            
026600      MOVE 13 TO IND-PRIORIDAD(WS-SUB).                                   
026700      MOVE IND-NOMBRE(WS-SUB) TO WS-NOMBRE-MAYUS.                         
026800      INSPECT WS-NOMBRE-MAYUS CONVERTING                                  
026900          "abcdefghijklmnopqrstuvwxyz" TO                                 
027000          "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                   
027100      MOVE 0 TO WS-OCURR.                                                 
027200      INSPECT WS-NOMBRE-MAYUS TALLYING WS-OCURR FOR ALL                   
027300          "NUMERO DE CASOS POR SEMANA EPIDEMIOLOGICA".                    
027400      IF WS-OCURR > 0                                                     
027500          MOVE 1 TO IND-PRIORIDAD(WS-SUB)                                 
027600          GO TO 211-EXIT.                                                 
027700      MOVE 0 TO WS-OCURR.                                                 
027800      INSPECT WS-NOMBRE-MAYUS TALLYING WS-OCURR FOR ALL                   
027900          "TASA DE INCIDENCIA SEMANAL".                                   
028000      IF WS-OCURR > 0                                                     
028100          MOVE 2 TO IND-PRIORIDAD(WS-SUB)                                 
028200          GO TO 211-EXIT.                                                 
028300      MOVE 0 TO WS-OCURR.                                                 
028400      INSPECT WS-NOMBRE-MAYUS TALLYING WS-OCURR FOR ALL                   
028500          "INDICE DE BRETEAU (IB)".                                       
028600      IF WS-OCURR > 0                                                     
028700          MOVE 3 TO IND-PRIORIDAD(WS-SUB)                                 
028800          GO TO 211-EXIT.                                                 
028900      MOVE 0 TO WS-OCURR.                                                 
029000      INSPECT WS-NOMBRE-MAYUS TALLYING WS-OCURR FOR ALL                   
029100          "INDICE DE VIVIENDA (IV)".                                      
029200      IF WS-OCURR > 0                                                     
029300          MOVE 4 TO IND-PRIORIDAD(WS-SUB)                                 
029400          GO TO 211-EXIT.                                                 
029500      MOVE 0 TO WS-OCURR.                                                 
029600      INSPECT WS-NOMBRE-MAYUS TALLYING WS-OCURR FOR ALL                   
029700          "PORCENTAJE DE HOSPITALIZACION POR DENGUE".                     
029800      IF WS-OCURR > 0                                                     
029900          MOVE 5 TO IND-PRIORIDAD(WS-SUB)                                 
030000          GO TO 211-EXIT.                                                 
030100      MOVE 0 TO WS-OCURR.                                                 
030200      INSPECT WS-NOMBRE-MAYUS TALLYING WS-OCURR FOR ALL                   
030300          "MUERTES PROBABLES".                                            
030400      IF WS-OCURR > 0                                                     
030500          MOVE 6 TO IND-PRIORIDAD(WS-SUB)                                 
030600          GO TO 211-EXIT.                                                 
030700      MOVE 0 TO WS-OCURR.                                                 
030800      INSPECT WS-NOMBRE-MAYUS TALLYING WS-OCURR FOR ALL                   
030900          "INDICE DE DEPOSITO (ID)".                                      
031000      IF WS-OCURR > 0                                                     
031100          MOVE 7 TO IND-PRIORIDAD(WS-SUB)                                 
031200          GO TO 211-EXIT.                                                 
031300      MOVE 0 TO WS-OCURR.                                                 
031400      INSPECT WS-NOMBRE-MAYUS TALLYING WS-OCURR FOR ALL                   
031500          "INDICE PUPAL".                                                 
031600      IF WS-OCURR > 0                                                     
031700          MOVE 8 TO IND-PRIORIDAD(WS-SUB)                                 
031800          GO TO 211-EXIT.                                                 
031900      MOVE 0 TO WS-OCURR.                                                 
032000      INSPECT WS-NOMBRE-MAYUS TALLYING WS-OCURR FOR ALL                   
032100          "NUMERO DE OVITRAMPAS POSITIVAS".                               
032200      IF WS-OCURR > 0                                                     
032300          MOVE 9 TO IND-PRIORIDAD(WS-SUB)                                 
032400          GO TO 211-EXIT.                                                 
032500      MOVE 0 TO WS-OCURR.                                                 
032600      INSPECT WS-NOMBRE-MAYUS TALLYING WS-OCURR FOR ALL                   
032700          "RAZON DE CRECIMIENTO EPIDEMICO".                               
032800      IF WS-OCURR > 0                                                     
032900          MOVE 10 TO IND-PRIORIDAD(WS-SUB)                                
033000          GO TO 211-EXIT.                                                 
033100      MOVE 0 TO WS-OCURR.                                                 
033200      INSPECT WS-NOMBRE-MAYUS TALLYING WS-OCURR FOR ALL                   
033300          "VARIACION PORCENTUAL".                                         
033400      IF WS-OCURR > 0                                                     
033500          MOVE 11 TO IND-PRIORIDAD(WS-SUB)                                
033600          GO TO 211-EXIT.                                                 
033700      MOVE 0 TO WS-OCURR.                                                 
033800      INSPECT WS-NOMBRE-MAYUS TALLYING WS-OCURR FOR ALL                   
033900          "SEROTIPOS CIRCULANTES".                                        
034000      IF WS-OCURR > 0                                                     
034100          MOVE 12 TO IND-PRIORIDAD(WS-SUB).                               
034200 211-EXIT.                                                                
034300      EXIT.                                                               
034400*-----------------------------------------------------------------        
034500*ORDENAMIENTO ESTABLE POR PRIORIDAD ASCENDENTE, DEJANDO LOS               
034600*EMPATES (MISMA PALABRA CLAVE O SIN PALABRA CLAVE) EN EL ORDEN            
034700*ORIGINAL DE LA PLANILLA (SEGUN SIS-0188).                                
034800 220-ORDENAR-POR-PRIORIDAD.                                               
034900      PERFORM 221-LIMPIAR-USADO                                           
035000          VARYING WS-SUB-AUX FROM 1 BY 1                                  
035100          UNTIL WS-SUB-AUX > WS-CANT-INDICADORES.                         
035200      PERFORM 222-ASIGNAR-UN-PUESTO                                       
035300          VARYING WS-SUB FROM 1 BY 1                                      
035400          UNTIL WS-SUB > WS-CANT-INDICADORES.                             
035500*-----------------------------------------------------------------        
035600 221-LIMPIAR-USADO.                                                       
035700      MOVE "NO" TO WS-USADO(WS-SUB-AUX).                                  
035800*-----------------------------------------------------------------        
035900 222-ASIGNAR-UN-PUESTO.                                                   
036000      MOVE 0 TO WS-SUB-MIN.                                               
036100      PERFORM 223-BUSCAR-MENOR-NO-USADO                                   
036200          VARYING WS-SUB-AUX FROM 1 BY 1                                  
036300          UNTIL WS-SUB-AUX > WS-CANT-INDICADORES.                         
036400      MOVE WS-SUB-MIN TO WS-ORDEN(WS-SUB).                                
036500      MOVE "SI" TO WS-USADO(WS-SUB-MIN).                                  
036600*-----------------------------------------------------------------        
036700 223-BUSCAR-MENOR-NO-USADO.                                               
036800      IF WS-USADO(WS-SUB-AUX) = "NO"                                      
036900          IF WS-SUB-MIN = 0                                               
037000              MOVE WS-SUB-AUX TO WS-SUB-MIN                               
037100          ELSE                                                            
037200              IF IND-PRIORIDAD(WS-SUB-AUX) <                              
037300                  IND-PRIORIDAD(WS-SUB-MIN)                               
037400                  MOVE WS-SUB-AUX TO WS-SUB-MIN                           
037500              END-IF                                                      
037600          END-IF                                                          
037700      END-IF.                                                             
037800*-----------------------------------------------------------------        
037900*SIS-0138 - RECORRIDO DE LOS CUATRO NIVELES DE RIESGO Y ESCRITURA         
038000*DE UN RENGLON SINTETICO POR INDICADOR Y NIVEL (U7, PASOS 3-4).           
038100*******                                                                   
038200 230-PROCESAR-NIVELES.                                                    
038300*******                                                                   
038400      PERFORM 231-PROCESAR-UN-NIVEL                                       
038500          VARYING WS-SUB-NIVEL FROM 1 BY 1 UNTIL WS-SUB-NIVEL > 4.        
038600*-----------------------------------------------------------------        
038700 231-PROCESAR-UN-NIVEL.                                                   
038800      PERFORM 232-CALCULAR-CANTIDAD-CRITICOS.                             
038900      PERFORM 240-ESCRIBIR-UN-INDICADOR                                   
039000          VARYING WS-SUB FROM 1 BY 1                                      
039100          UNTIL WS-SUB > WS-CANT-INDICADORES.                             
039200*-----------------------------------------------------------------        
039300 232-CALCULAR-CANTIDAD-CRITICOS.                                          
039400      COMPUTE WS-CANT-CRITICOS =                                          
039500          WS-CANT-INDICADORES * NIVEL-FRACCION(WS-SUB-NIVEL).             
039600*-----------------------------------------------------------------        
039700 240-ESCRIBIR-UN-INDICADOR.                                               
039800      MOVE WS-ORDEN(WS-SUB) TO WS-SUB-REAL.                               
039900      PERFORM 250-MARCAR-CRITICO.                                         
040000      PERFORM 260-CALCULAR-VALOR-SINTETICO.                               
040100      MOVE NIVEL-ID(WS-SUB-NIVEL)     TO SINT-NIVEL.                      
040200      MOVE IND-NOMBRE(WS-SUB-REAL)    TO SINT-INDICADOR.                  
040300      MOVE WS-CRITICO-FLAG            TO SINT-CRITICO.                    
040400      MOVE WS-VALOR-FINAL             TO SINT-VALOR.                      
040500      WRITE SINT-REGISTRO.                                                
040600      ADD 1 TO WS-CANT-SINTETICOS.                                        
040700*-----------------------------------------------------------------        
040800 250-MARCAR-CRITICO.                                                      
040900      IF WS-SUB <= WS-CANT-CRITICOS                                       
041000          MOVE "Y" TO WS-CRITICO-FLAG                                     
041100      ELSE                                                                
041200          MOVE "N" TO WS-CRITICO-FLAG                                     
041300      END-IF.                                                             
041400*-----------------------------------------------------------------        
041500*REGLAS DE SINTESIS SEGUN EL OPERADOR DEL UMBRAL (U7): GT/GE              
041600*ENDURECE EL VALOR CRITICO HACIA ARRIBA, LT/LE LO ENDURECE HACIA          
041700*ABAJO, Y SIN OPERADOR EL VALOR SINTETICO ES EL PROPIO UMBRAL.            
041800*LA MULTIPLICACION POR 1.30/0.70 DEBE QUEDAR EXACTA (SIS-0317) -          
041900*WS-VALOR-CALC TIENE CUATRO DECIMALES PARA ESO - EL REDONDEO A            
042000*DOS DECIMALES O A ENTERO SOLO OCURRE MAS ADELANTE, EN 261.               
042100 260-CALCULAR-VALOR-SINTETICO.                                            
042200      IF IND-OPCODE(WS-SUB-REAL) = "GT" OR                                
042300          IND-OPCODE(WS-SUB-REAL) = "GE"                                  
042400          IF WS-CRITICO-FLAG = "Y"                                        
042500              COMPUTE WS-VALOR-CALC =                                     
042600                  IND-VALOR-UMBRAL(WS-SUB-REAL) * 1.30                    
042700          ELSE                                                            
042800              COMPUTE WS-VALOR-CALC =                                     
042900                  IND-VALOR-UMBRAL(WS-SUB-REAL) * 0.70                    
043000          END-IF                                                          
043100      ELSE                                                                
043200          IF IND-OPCODE(WS-SUB-REAL) = "LT" OR                            
043300              IND-OPCODE(WS-SUB-REAL) = "LE"                              
043400              IF WS-CRITICO-FLAG = "Y"                                    
043500                  COMPUTE WS-VALOR-CALC =                                 
043600                      IND-VALOR-UMBRAL(WS-SUB-REAL) * 0.70                
043700              ELSE                                                        
043800                  COMPUTE WS-VALOR-CALC =                                 
043900                      IND-VALOR-UMBRAL(WS-SUB-REAL) * 1.30                
044000              END-IF                                                      
044100          ELSE                                                            
044200              MOVE IND-VALOR-UMBRAL(WS-SUB-REAL) TO WS-VALOR-CALC         
044300          END-IF                                                          
044400      END-IF.                                                             
044500      IF WS-VALOR-CALC < 0                                                
044600          MOVE 0 TO WS-VALOR-CALC.                                        
044700      PERFORM 261-VERIFICAR-ENTERO.                                       
044800      IF WS-ES-ENTERO                                                     
044900          COMPUTE WS-VALOR-ENTERO ROUNDED = WS-VALOR-CALC                 
045000          MOVE WS-VALOR-ENTERO TO WS-VALOR-FINAL                          
045100      ELSE                                                                
045200          COMPUTE WS-VALOR-FINAL ROUNDED = WS-VALOR-CALC                  
045300      END-IF.                                                             
045400*-----------------------------------------------------------------        
045500*SIS-0188 - LOS INDICADORES DE CONTEO (LISTA FIJA) SE REDONDEAN           
045600*A ENTERO; LOS DEMAS SE REDONDEAN A DOS DECIMALES.                        
045700 261-VERIFICAR-ENTERO.                                                    
045800      MOVE "NO" TO WS-ES-ENTERO-SW.                                       
045900      MOVE 1 TO IND-ENT.                                                  
046000      SEARCH WS-ENTERO                                                    
046100          AT END                                                          
046200              CONTINUE                                                    
046300          WHEN WS-ENTERO(IND-ENT) = IND-NOMBRE(WS-SUB-REAL)               
046400              MOVE "SI" TO WS-ES-ENTERO-SW                                
046500      END-SEARCH.                                                         
046600*-----------------------------------------------------------------        
046700*SIS-0242 - RESUMEN DE CONTROL EN PANTALLA (NO HAY LISTADO                
046800*IMPRESO PARA ESTE PASO, SOLO ARCHIVO DE SALIDA SINT-REGISTRO).           
046900 900-IMPRIMIR-RESUMEN.                                                    
047000      ACCEPT WS-FECHA-SISTEMA FROM DATE.                                  
047100      DISPLAY "SCNSYNTH - FECHA DE CORRIDA: "                             
047200              WS-FECHA-SISTEMA-DD "/" WS-FECHA-SISTEMA-MM "/"             
047300              WS-FECHA-SISTEMA-AA.                                        
047400      DISPLAY "SCNSYNTH - REGISTROS CONFIG LEIDOS....: "                  
047500              WS-CTL-REGISTROS-LEIDOS.                                    
047600      DISPLAY "SCNSYNTH - INDICADORES DISTINTOS......: "                  
047700              WS-CANT-INDICADORES.                                        
047800      DISPLAY "SCNSYNTH - UMBRALES PARSEADOS..........: "                 
047900              WS-CTL-UMBRALES-OK.                                         
048000      DISPLAY "SCNSYNTH - UMBRALES NO PARSEABLES......: "                 
048100              WS-CTL-UMBRALES-MAL.                                        
048200      DISPLAY "SCNSYNTH - RENGLONES SINTETICOS ESCRITOS: "                
048300              WS-CANT-SINTETICOS.                                         
048400      DISPLAY "SCNSYNTH - TRAZA ULTIMO UMBRAL: "                          
048500              WS-THR-RESULTADO-ALT.                                       
048600*-----------------------------------------------------------------        
048700 END PROGRAM SCNSYNTH.                                                    
